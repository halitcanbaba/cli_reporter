000100******************************************************************
000200* Author: S. R. PATE                                            *
000300* Date: 11-08-89                                                *
000400* Purpose: BUILD THE DAILY FINANCIAL REPORT - JOIN EACH          *
000500*        : ACCOUNT'S DAILY EQUITY SNAPSHOT WITH ITS MONTHLY      *
000600*        : DEAL CATEGORY TOTALS, COMPUTE EQUITY P/L AND NET      *
000700*        : P/L, AND PRINT THE DETAIL REPORT WITH GRAND TOTALS.   *
000800* Tectonics: COBC                                                *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID. DLYRPT.
001300 AUTHOR. S. R. PATE.
001400 INSTALLATION. BACK OFFICE DATA PROCESSING.
001500 DATE-WRITTEN. 11-08-89.
001600 DATE-COMPILED.
001700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800******************************************************************
001900*                     CHANGE LOG                                *
002000*                                                                *
002100*  11-08-89  SRP   TKT 4410  ORIGINAL PROGRAM.  DAILY FINANCIAL  *
002200*                            REPORT AGAINST THE BALANCE FILE.    *
002300*  30-04-92  RTM   TKT 4502  ADDED LOGIN RANGE AND GROUP LIST    *
002400*                            FILTERS.                             *
002500*  17-10-95  DLM   TKT 4703  ADDED AGENT/ZIP FILTERS AND DETAIL  *
002600*                            COLUMNS FROM THE USER MASTER.       *
002700*  14-12-98  JKO   TKT 4804  Y2K - EXPANDED DLY-DATE AND THE      *
002800*                            CONTROL CARD DATE FIELDS TO 4-DIGIT  *
002900*                            YEAR.                               *
003000*  23-03-99  JKO   TKT 4811  Y2K - VERIFIED MONTH-RANGE AND       *
003100*                            LATEST-DATE SCAN ACROSS THE CENTURY  *
003200*                            BOUNDARY.                            *
003300*  11-06-01  SRP   TKT 4890  REWORKED USER MASTER LOOKUP AS A     *
003400*                            BINARY-SEARCHED TABLE.               *
003500*  05-09-12  SRP   TKT 4960  ADAPTED FOR THE MT5 TRADING          *
003600*                            PLATFORM - EQUITY P/L, NET P/L AND   *
003700*                            THE MONTHLY CATEGORY TOTALS JOIN.    *
003800*                            MONTHLY TOTALS BUILT BY A NEW        *
003900*                            SUBPROGRAM, MSUMRY, CALLED BELOW.    *
004000*  03-03-13  WAF   TKT 4965  ADDED THE UNFORMATTED WORK FILE FOR  *
004100*                            RPTSORT AND THE NET-MONTHLY-PROFIT   *
004200*                            FILTER.                              *
004300*  18-04-13  WAF   TKT 4972  DETAIL LINE WAS MISSING PREV-DAY/     *
004400*                            PREV-MONTH EQUITY, THE FOUR MONTHLY   *
004500*                            CATEGORY AMOUNTS AND THE FOUR TXN     *
004600*                            COUNTS - ADDED ALL EIGHT COLUMNS.     *
004700*  18-04-13  WAF   TKT 4972  REMOVED THE STRAY SECOND COPY OF      *
004800*                            MT5PARM IN WORKING-STORAGE - IT WAS   *
004900*                            ALREADY BROUGHT IN BY THE PARM-FILE   *
005000*                            FD AND WAS DUPLICATING PARM-RECORD.   *
005100*  18-04-13  WAF   TKT 4972  DROPPED WS-NUMERIC-CLASS FROM          *
005200*                            SPECIAL-NAMES - NEVER REFERENCED.      *
005300*  29-04-13  WAF   TKT 4981  RPT-PRINT-FILE WAS WRONGLY CODED LINE  *
005400*                            SEQUENTIAL - NO OTHER FILE IN THE      *
005500*                            SHOP IS SET UP THAT WAY, EVEN FOR      *
005600*                            PRINTED REPORTS.  BACK TO PLAIN        *
005700*                            SEQUENTIAL.  ALSO RECAST THE DAILY-    *
005800*                            FILE READ LOOP AT 1000/1100 TO USE     *
005900*                            PERFORM ... THRU ... -EX LIKE THE      *
006000*                            REST OF THE SHOP'S READ LOOPS.         *
006100******************************************************************
006200/
006300 ENVIRONMENT DIVISION.
006400******************************************************************
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800******************************************************************
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PARM-FILE ASSIGN TO PARMFIL
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-PARM-STATUS.
007400*
007500     SELECT DAILY-FILE ASSIGN TO DAILYFIL
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-DAILY-STATUS.
007800*
007900     SELECT USER-FILE ASSIGN TO USERFIL
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-USER-STATUS.
008200*
008300     SELECT DTL-WORK-FILE ASSIGN TO DTLWORKF
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-DTLWORK-STATUS.
008600*
008700     SELECT RPT-PRINT-FILE ASSIGN TO DLYRPTPF
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WS-RPTPRT-STATUS.
009000*
009100******************************************************************
009200 DATA DIVISION.
009300******************************************************************
009400 FILE SECTION.
009500*
009600 FD  PARM-FILE
009700     RECORDING MODE IS F.
009800     COPY MT5PARM.
009900*
010000 FD  DAILY-FILE
010100     RECORDING MODE IS F.
010200     COPY MT5DLY.
010300*
010400 FD  USER-FILE
010500     RECORDING MODE IS F.
010600     COPY MT5USR.
010700*
010800 FD  DTL-WORK-FILE
010900     RECORDING MODE IS F.
011000     COPY MT5RPT.
011100*
011200 FD  RPT-PRINT-FILE
011300     RECORDING MODE IS F.
011400 01  RPT-PRINT-LINE              PIC X(324).
011500*
011600******************************************************************
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
012000 77  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
012100*
012200 01  SYSTEM-DATE-AND-TIME.
012300     05  WS-CURRENT-DATE.
012400         10  WS-CURRENT-YEAR         PIC 9(02).
012500         10  WS-CURRENT-MONTH        PIC 9(02).
012600         10  WS-CURRENT-DAY          PIC 9(02).
012700     05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE
012800                                     PIC 9(06).
012900     05  WS-CURRENT-TIME.
013000         10  WS-CURRENT-HOUR         PIC 9(02).
013100         10  WS-CURRENT-MINUTE       PIC 9(02).
013200         10  WS-CURRENT-SECOND       PIC 9(02).
013300         10  WS-CURRENT-HUND         PIC 9(02).
013400*
013500 01  WS-FILE-STATUSES.
013600     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
013700     05  WS-DAILY-STATUS          PIC X(02) VALUE SPACES.
013800     05  WS-USER-STATUS           PIC X(02) VALUE SPACES.
013900     05  WS-DTLWORK-STATUS        PIC X(02) VALUE SPACES.
014000     05  WS-RPTPRT-STATUS         PIC X(02) VALUE SPACES.
014100*
014200 01  WS-SWITCHES.
014300     05  WS-DAILY-EOF-SW          PIC X(01) VALUE 'N'.
014400         88  DAILY-EOF                    VALUE 'Y'.
014500     05  WS-USER-EOF-SW           PIC X(01) VALUE 'N'.
014600         88  USER-EOF                     VALUE 'Y'.
014700     05  WS-DAILY-ACCEPTED-SW     PIC X(01) VALUE 'N'.
014800         88  DAILY-ACCEPTED               VALUE 'Y'.
014900*
015000 01  WS-MONTH-RANGE.
015100     05  WS-MONTH-START           PIC 9(08).
015200     05  WS-MONTH-END-EXCL        PIC 9(08).
015300     05  WS-NEXT-YEAR             PIC 9(04)  COMP.
015400     05  WS-NEXT-MONTH            PIC 9(02)  COMP.
015500     05  WS-REPORT-DATE           PIC 9(08).
015600*
015700 01  WS-CURRENT-USER.
015800     05  WS-CURRENT-AGENT         PIC X(15) VALUE SPACES.
015900     05  WS-CURRENT-ZIP           PIC X(10) VALUE SPACES.
016000     05  WS-GRP-SUB               PIC 9(01)  COMP.
016100*
016200 01  WS-LOGIN-SUMMARY-WORK.
016300     05  WS-SUM-DEPOSITS          PIC S9(13)V99.
016400     05  WS-SUM-WITHDRAWALS       PIC S9(13)V99.
016500     05  WS-SUM-PROMOTIONS        PIC S9(13)V99.
016600     05  WS-SUM-CREDIT            PIC S9(13)V99.
016700     05  WS-SUM-DEP-COUNT         PIC 9(07).
016800     05  WS-SUM-WTH-COUNT         PIC 9(07).
016900     05  WS-SUM-PROMO-COUNT       PIC 9(07).
017000     05  WS-SUM-CREDIT-COUNT      PIC 9(07).
017100*
017200 01  WS-PROFIT-LOSS-WORK.
017300     05  WS-EQUITY-PL             PIC S9(13)V99.
017400     05  WS-NET-PL                PIC S9(13)V99.
017500     05  WS-NET-MONTHLY-PROFIT    PIC S9(13)V99.
017600     05  WS-DTL-WTH-ABS           PIC S9(13)V99.
017700*
017800 01  WS-GRAND-TOTALS.
017900     05  WS-GT-LOGIN-COUNT        PIC 9(07)  COMP VALUE ZERO.
018000     05  WS-GT-DEPOSITS           PIC S9(13)V99 VALUE ZERO.
018100     05  WS-GT-WITHDRAWALS        PIC S9(13)V99 VALUE ZERO.
018200     05  WS-GT-PROMOTIONS         PIC S9(13)V99 VALUE ZERO.
018300     05  WS-GT-CREDIT             PIC S9(13)V99 VALUE ZERO.
018400     05  WS-GT-EQUITY-PL          PIC S9(13)V99 VALUE ZERO.
018500     05  WS-GT-NET-PL             PIC S9(13)V99 VALUE ZERO.
018600     05  WS-GT-DEP-COUNT          PIC 9(07)  COMP VALUE ZERO.
018700     05  WS-GT-WTH-COUNT          PIC 9(07)  COMP VALUE ZERO.
018800     05  WS-GT-PROMO-COUNT        PIC 9(07)  COMP VALUE ZERO.
018900     05  WS-GT-CREDIT-COUNT       PIC 9(07)  COMP VALUE ZERO.
019000     05  WS-GT-NET-FLOW           PIC S9(13)V99 VALUE ZERO.
019100     05  WS-GT-WTH-ABS            PIC S9(13)V99 VALUE ZERO.
019200*
019300 01  WS-PRINT-TABLE.
019400     05  WS-PRINT-COUNT           PIC 9(05)  COMP VALUE ZERO.
019500     05  WS-PRINT-SUB             PIC 9(05)  COMP.
019600     05  WS-PRINT-ENTRY OCCURS 20000 TIMES.
019700         10  PL-LOGIN             PIC 9(10).
019800         10  PL-NAME              PIC X(30).
019900         10  PL-GROUP             PIC X(20).
020000         10  PL-CURRENCY          PIC X(03).
020100         10  PL-BALANCE           PIC S9(13)V99.
020200         10  PL-EQ-PREV-DAY       PIC S9(13)V99.
020300         10  PL-EQ-PREV-MON       PIC S9(13)V99.
020400         10  PL-DEPOSITS          PIC S9(13)V99.
020500         10  PL-WITHDRAWALS       PIC S9(13)V99.
020600         10  PL-PROMOTIONS        PIC S9(13)V99.
020700         10  PL-CREDIT            PIC S9(13)V99.
020800         10  PL-EQUITY-PL         PIC S9(13)V99.
020900         10  PL-NET-PL            PIC S9(13)V99.
021000         10  PL-DEP-COUNT         PIC 9(07).
021100         10  PL-WTH-COUNT         PIC 9(07).
021200         10  PL-PROMO-COUNT       PIC 9(07).
021300         10  PL-CREDIT-COUNT      PIC 9(07).
021400         10  PL-AGENT             PIC X(15).
021500         10  PL-ZIP               PIC X(10).
021600         10  FILLER               PIC X(04).
021700*
021800 01  RPT-HEADING-1.
021900     05  FILLER                  PIC X(40) VALUE SPACES.
022000     05  FILLER                  PIC X(30)
022100         VALUE 'MT5 DAILY FINANCIAL REPORT'.
022200     05  FILLER                  PIC X(62) VALUE SPACES.
022300*
022400 01  RPT-HEADING-2.
022500     05  FILLER                  PIC X(14) VALUE 'REPORT DATE: '.
022600     05  RH2-REPORT-DATE          PIC 9(08).
022700     05  FILLER                  PIC X(110) VALUE SPACES.
022800*
022900 01  RPT-SUMMARY-LINE.
023000     05  RSL-LABEL                PIC X(26).
023100     05  RSL-AMOUNT               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
023200     05  FILLER                  PIC X(02) VALUE SPACES.
023300     05  RSL-COUNT-LIT            PIC X(10).
023400     05  RSL-COUNT                PIC ZZZ,ZZ9.
023500     05  FILLER                  PIC X(72) VALUE SPACES.
023600*
023700 01  RPT-DETAIL-HEADING.
023800     05  FILLER                  PIC X(12) VALUE 'LOGIN'.
023900     05  FILLER                  PIC X(31) VALUE 'NAME'.
024000     05  FILLER                  PIC X(21) VALUE 'GROUP'.
024100     05  FILLER                  PIC X(04) VALUE 'CUR'.
024200     05  FILLER                  PIC X(22) VALUE 'BALANCE'.
024300     05  FILLER                  PIC X(22) VALUE 'PREV DAY EQUITY'.
024400     05  FILLER                  PIC X(22) VALUE 'PREV MON EQUITY'.
024500     05  FILLER                  PIC X(22) VALUE 'DEPOSITS'.
024600     05  FILLER                  PIC X(22) VALUE 'WITHDRAWALS'.
024700     05  FILLER                  PIC X(22) VALUE 'PROMOTIONS'.
024800     05  FILLER                  PIC X(22) VALUE 'CREDITS'.
024900     05  FILLER                  PIC X(22) VALUE 'EQUITY P/L'.
025000     05  FILLER                  PIC X(22) VALUE 'NET P/L'.
025100     05  FILLER                  PIC X(08) VALUE 'DEP CT'.
025200     05  FILLER                  PIC X(08) VALUE 'WTH CT'.
025300     05  FILLER                  PIC X(08) VALUE 'PRO CT'.
025400     05  FILLER                  PIC X(08) VALUE 'CRD CT'.
025500     05  FILLER                  PIC X(16) VALUE 'AGENT'.
025600     05  FILLER                  PIC X(10) VALUE 'ZIP'.
025700*
025800 01  RPT-DETAIL-LINE.
025900     05  RDL-LOGIN                PIC Z,ZZZ,ZZZ,ZZ9.
026000     05  FILLER                  PIC X(01) VALUE SPACES.
026100     05  RDL-NAME                 PIC X(30).
026200     05  FILLER                  PIC X(01) VALUE SPACES.
026300     05  RDL-GROUP                PIC X(20).
026400     05  FILLER                  PIC X(01) VALUE SPACES.
026500     05  RDL-CURRENCY             PIC X(03).
026600     05  FILLER                  PIC X(01) VALUE SPACES.
026700     05  RDL-BALANCE              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
026800     05  FILLER                  PIC X(01) VALUE SPACES.
026900     05  RDL-EQ-PREV-DAY          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027000     05  FILLER                  PIC X(01) VALUE SPACES.
027100     05  RDL-EQ-PREV-MON          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027200     05  FILLER                  PIC X(01) VALUE SPACES.
027300     05  RDL-DEPOSITS             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027400     05  FILLER                  PIC X(01) VALUE SPACES.
027500     05  RDL-WITHDRAWALS          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027600     05  FILLER                  PIC X(01) VALUE SPACES.
027700     05  RDL-PROMOTIONS           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
027800     05  FILLER                  PIC X(01) VALUE SPACES.
027900     05  RDL-CREDIT               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
028000     05  FILLER                  PIC X(01) VALUE SPACES.
028100     05  RDL-EQUITY-PL            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
028200     05  FILLER                  PIC X(01) VALUE SPACES.
028300     05  RDL-NET-PL               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
028400     05  FILLER                  PIC X(01) VALUE SPACES.
028500     05  RDL-DEP-COUNT            PIC ZZZ,ZZ9.
028600     05  FILLER                  PIC X(01) VALUE SPACES.
028700     05  RDL-WTH-COUNT            PIC ZZZ,ZZ9.
028800     05  FILLER                  PIC X(01) VALUE SPACES.
028900     05  RDL-PROMO-COUNT          PIC ZZZ,ZZ9.
029000     05  RDL-CREDIT-COUNT         PIC ZZZ,ZZ9.
029100     05  RDL-AGENT                PIC X(15).
029200     05  FILLER                  PIC X(01) VALUE SPACES.
029300     05  RDL-ZIP                  PIC X(10).
029400*
029500     COPY MT5UTAB.
029600     COPY MT5SUM.
029700*
029800******************************************************************
029900 PROCEDURE DIVISION.
030000******************************************************************
030100 0000-MAIN-CONTROL.
030200*
030300     ACCEPT WS-CURRENT-DATE FROM DATE.
030400     ACCEPT WS-CURRENT-TIME FROM TIME.
030500*
030600     DISPLAY '*********** DLYRPT - DAILY REPORT BUILDER *********'.
030700     DISPLAY 'DLYRPT STARTED DATE = ' WS-CURRENT-MONTH '/'
030800             WS-CURRENT-DAY '/' WS-CURRENT-YEAR '  (MM/DD/YY)'.
030900*
031000     PERFORM 0100-OPEN-CONTROL-FILES.
031100     PERFORM 0200-READ-PARM-RECORD.
031200     PERFORM 0300-DERIVE-MONTH-RANGE.
031300     PERFORM 0400-LOAD-USER-TABLE.
031400     PERFORM 0500-DETERMINE-REPORT-DATE.
031500     PERFORM 0600-CALL-MONTHLY-SUMMARIZER.
031600     PERFORM 0700-OPEN-DETAIL-FILES.
031700*
031800     PERFORM 1000-READ-DAILY-FILE THRU 1000-EX.
031900     PERFORM 1100-PROCESS-ONE-DAILY THRU 1100-EX
032000         UNTIL DAILY-EOF.
032100*
032200     PERFORM 4000-PRINT-SUMMARY-BLOCK.
032300     PERFORM 4100-PRINT-ALL-DETAIL-LINES.
032400     PERFORM 9000-CLOSE-FILES.
032500*
032600     IF WS-ABEND-SW = 'Y'
032700         MOVE 16 TO RETURN-CODE
032800     ELSE
032900         MOVE 0 TO RETURN-CODE
033000     END-IF.
033100*
033200     DISPLAY 'DLYRPT ENDED NORMALLY'.
033300     STOP RUN.
033400*
033500 0100-OPEN-CONTROL-FILES.
033600*
033700     OPEN INPUT PARM-FILE.
033800     OPEN INPUT USER-FILE.
033900*
034000 0200-READ-PARM-RECORD.
034100*
034200     READ PARM-FILE.
034300     EVALUATE WS-PARM-STATUS
034400         WHEN '00'
034500             CONTINUE
034600         WHEN OTHER
034700             DISPLAY 'DLYRPT - CONTROL CARD READ ERROR, '
034800                 'STATUS = ' WS-PARM-STATUS
034900             MOVE 'Y' TO WS-ABEND-SW
035000     END-EVALUATE.
035100*
035200     CLOSE PARM-FILE.
035300*
035400 0300-DERIVE-MONTH-RANGE.
035500*
035600     COMPUTE WS-MONTH-START =
035700         PARM-REPORT-YEAR * 10000 + PARM-REPORT-MONTH * 100 + 1.
035800*
035900     IF PARM-REPORT-MONTH = 12
036000         COMPUTE WS-NEXT-YEAR = PARM-REPORT-YEAR + 1
036100         MOVE 1 TO WS-NEXT-MONTH
036200     ELSE
036300         MOVE PARM-REPORT-YEAR TO WS-NEXT-YEAR
036400         COMPUTE WS-NEXT-MONTH = PARM-REPORT-MONTH + 1
036500     END-IF.
036600*
036700     COMPUTE WS-MONTH-END-EXCL =
036800         WS-NEXT-YEAR * 10000 + WS-NEXT-MONTH * 100 + 1.
036900*
037000 0400-LOAD-USER-TABLE.
037100*
037200     MOVE ZERO TO USER-TABLE-COUNT.
037300     PERFORM 0410-READ-USER-FILE.
037400     PERFORM 0420-BUILD-USER-TABLE-ENTRY
037500         UNTIL USER-EOF OR USER-TABLE-COUNT > 19999.
037600     CLOSE USER-FILE.
037700*
037800 0410-READ-USER-FILE.
037900*
038000     READ USER-FILE.
038100     EVALUATE WS-USER-STATUS
038200         WHEN '00'
038300             CONTINUE
038400         WHEN '10'
038500             SET USER-EOF TO TRUE
038600         WHEN OTHER
038700             DISPLAY 'DLYRPT - USER MASTER READ ERROR, '
038800                 'STATUS = ' WS-USER-STATUS
038900             MOVE 'Y' TO WS-ABEND-SW
039000             SET USER-EOF TO TRUE
039100     END-EVALUATE.
039200*
039300 0420-BUILD-USER-TABLE-ENTRY.
039400*
039500     ADD 1 TO USER-TABLE-COUNT.
039600     MOVE USR-LOGIN TO UT-LOGIN (USER-TABLE-COUNT).
039700     MOVE USR-GROUP TO UT-GROUP (USER-TABLE-COUNT).
039800     MOVE USR-AGENT TO UT-AGENT (USER-TABLE-COUNT).
039900     MOVE USR-ZIP   TO UT-ZIP   (USER-TABLE-COUNT).
040000     PERFORM 0410-READ-USER-FILE.
040100*
040200 0500-DETERMINE-REPORT-DATE.
040300*
040400     IF PARM-REPORT-DATE NOT = ZERO
040500         MOVE PARM-REPORT-DATE TO WS-REPORT-DATE
040600     ELSE
040700         PERFORM 0510-SCAN-FOR-LATEST-DATE
040800     END-IF.
040900*
041000 0510-SCAN-FOR-LATEST-DATE.
041100*
041200     MOVE ZERO TO WS-REPORT-DATE.
041300     OPEN INPUT DAILY-FILE.
041400     PERFORM 0520-READ-DAILY-FOR-SCAN.
041500     PERFORM 0530-TEST-ONE-SCAN-RECORD
041600         UNTIL DAILY-EOF.
041700     CLOSE DAILY-FILE.
041800     MOVE 'N' TO WS-DAILY-EOF-SW.
041900*
042000 0520-READ-DAILY-FOR-SCAN.
042100*
042200     READ DAILY-FILE.
042300     EVALUATE WS-DAILY-STATUS
042400         WHEN '00'
042500             CONTINUE
042600         WHEN '10'
042700             SET DAILY-EOF TO TRUE
042800         WHEN OTHER
042900             DISPLAY 'DLYRPT - DAILY FILE SCAN ERROR, '
043000                 'STATUS = ' WS-DAILY-STATUS
043100             MOVE 'Y' TO WS-ABEND-SW
043200             SET DAILY-EOF TO TRUE
043300     END-EVALUATE.
043400*
043500 0530-TEST-ONE-SCAN-RECORD.
043600*
043700     IF DLY-DATE-NUM >= WS-MONTH-START
043800         AND DLY-DATE-NUM < WS-MONTH-END-EXCL
043900         IF DLY-DATE-NUM > WS-REPORT-DATE
044000             MOVE DLY-DATE-NUM TO WS-REPORT-DATE
044100         END-IF
044200     END-IF.
044300*
044400     PERFORM 0520-READ-DAILY-FOR-SCAN.
044500*
044600 0600-CALL-MONTHLY-SUMMARIZER.
044700*
044800     CALL 'MSUMRY' USING PARM-REPORT-YEAR PARM-REPORT-MONTH
044900                          SUM-TABLE-AREA.
045000*
045100 0700-OPEN-DETAIL-FILES.
045200*
045300     OPEN INPUT DAILY-FILE.
045400     OPEN OUTPUT DTL-WORK-FILE.
045500     OPEN OUTPUT RPT-PRINT-FILE.
045600*
045700 1000-READ-DAILY-FILE.
045800*
045900     READ DAILY-FILE.
046000     EVALUATE WS-DAILY-STATUS
046100         WHEN '00'
046200             CONTINUE
046300         WHEN '10'
046400             SET DAILY-EOF TO TRUE
046500         WHEN OTHER
046600             DISPLAY 'DLYRPT - DAILY FILE READ ERROR, '
046700                 'STATUS = ' WS-DAILY-STATUS
046800             MOVE 'Y' TO WS-ABEND-SW
046900             SET DAILY-EOF TO TRUE
047000     END-EVALUATE.
047100*
047200 1000-EX.
047300     EXIT.
047400*
047500 1100-PROCESS-ONE-DAILY.
047600*
047700     PERFORM 1200-EDIT-DAILY-RECORD.
047800*
047900     IF DAILY-ACCEPTED
048000         PERFORM 1300-LOOKUP-LOGIN-SUMMARY
048100         PERFORM 1400-COMPUTE-PROFIT-LOSS
048200         PERFORM 1500-EDIT-NET-PROFIT-RANGE
048300         IF DAILY-ACCEPTED
048400             PERFORM 1600-WRITE-WORK-RECORD
048500             PERFORM 1700-BUFFER-PRINT-LINE
048600             PERFORM 1800-ACCUM-GRAND-TOTALS
048700         END-IF
048800     END-IF.
048900*
049000     PERFORM 1000-READ-DAILY-FILE THRU 1000-EX.
049100*
049200 1100-EX.
049300     EXIT.
049400*
049500 1200-EDIT-DAILY-RECORD.
049600*
049700     MOVE 'N' TO WS-DAILY-ACCEPTED-SW.
049800*
049900     IF DLY-DATE-NUM = WS-REPORT-DATE
050000         AND DLY-LOGIN > 9999
050100         PERFORM 1210-LOOKUP-USER-FOR-DAILY
050200         PERFORM 1220-CHECK-OPTIONAL-FILTERS
050300     END-IF.
050400*
050500 1210-LOOKUP-USER-FOR-DAILY.
050600*
050700     MOVE SPACES TO WS-CURRENT-AGENT WS-CURRENT-ZIP.
050800     SET UT-IDX TO 1.
050900     SEARCH ALL USER-TABLE
051000         AT END
051100             CONTINUE
051200         WHEN UT-LOGIN (UT-IDX) = DLY-LOGIN
051300             MOVE UT-AGENT (UT-IDX) TO WS-CURRENT-AGENT
051400             MOVE UT-ZIP   (UT-IDX) TO WS-CURRENT-ZIP
051500     END-SEARCH.
051600*
051700 1220-CHECK-OPTIONAL-FILTERS.
051800*
051900     MOVE 'Y' TO WS-DAILY-ACCEPTED-SW.
052000*
052100     IF PARM-LOGIN-FILTER-ON
052200         IF DLY-LOGIN < PARM-LOGIN-MIN
052300             OR DLY-LOGIN > PARM-LOGIN-MAX
052400             MOVE 'N' TO WS-DAILY-ACCEPTED-SW
052500         END-IF
052600     END-IF.
052700*
052800     IF DAILY-ACCEPTED AND PARM-GROUP-FILTER-ON
052900         PERFORM 1230-CHECK-GROUP-LIST
053000     END-IF.
053100*
053200     IF DAILY-ACCEPTED AND PARM-AGENT-FILTER-ON
053300         IF WS-CURRENT-AGENT NOT = PARM-AGENT
053400             MOVE 'N' TO WS-DAILY-ACCEPTED-SW
053500         END-IF
053600     END-IF.
053700*
053800     IF DAILY-ACCEPTED AND PARM-ZIP-FILTER-ON
053900         IF WS-CURRENT-ZIP NOT = PARM-ZIP
054000             MOVE 'N' TO WS-DAILY-ACCEPTED-SW
054100         END-IF
054200     END-IF.
054300*
054400 1230-CHECK-GROUP-LIST.
054500*
054600     MOVE 'N' TO WS-DAILY-ACCEPTED-SW.
054700     MOVE 1 TO WS-GRP-SUB.
054800     PERFORM 1240-TEST-ONE-GROUP
054900         VARYING WS-GRP-SUB FROM 1 BY 1
055000         UNTIL WS-GRP-SUB > PARM-GROUP-COUNT.
055100*
055200 1240-TEST-ONE-GROUP.
055300*
055400     IF PARM-GROUP (WS-GRP-SUB) = DLY-GROUP
055500         MOVE 'Y' TO WS-DAILY-ACCEPTED-SW
055600     END-IF.
055700*
055800 1300-LOOKUP-LOGIN-SUMMARY.
055900*
056000     MOVE ZERO TO WS-SUM-DEPOSITS WS-SUM-WITHDRAWALS
056100                  WS-SUM-PROMOTIONS WS-SUM-CREDIT.
056200     MOVE ZERO TO WS-SUM-DEP-COUNT WS-SUM-WTH-COUNT
056300                  WS-SUM-PROMO-COUNT WS-SUM-CREDIT-COUNT.
056400*
056500     SET ST-IDX TO 1.
056600     SEARCH ALL SUM-TABLE
056700         AT END
056800             CONTINUE
056900         WHEN ST-LOGIN (ST-IDX) = DLY-LOGIN
057000             MOVE ST-DEPOSITS     (ST-IDX) TO WS-SUM-DEPOSITS
057100             MOVE ST-WITHDRAWALS  (ST-IDX) TO WS-SUM-WITHDRAWALS
057200             MOVE ST-PROMOTIONS   (ST-IDX) TO WS-SUM-PROMOTIONS
057300             MOVE ST-CREDIT       (ST-IDX) TO WS-SUM-CREDIT
057400             MOVE ST-DEP-COUNT    (ST-IDX) TO WS-SUM-DEP-COUNT
057500             MOVE ST-WTH-COUNT    (ST-IDX) TO WS-SUM-WTH-COUNT
057600             MOVE ST-PROMO-COUNT  (ST-IDX) TO WS-SUM-PROMO-COUNT
057700             MOVE ST-CREDIT-COUNT (ST-IDX) TO WS-SUM-CREDIT-COUNT
057800     END-SEARCH.
057900*
058000 1400-COMPUTE-PROFIT-LOSS.
058100*
058200     COMPUTE WS-EQUITY-PL =
058300         -1 * (DLY-EQUITY-PREV-DAY - DLY-EQUITY-PREV-MON
058400               - WS-SUM-DEPOSITS - WS-SUM-WITHDRAWALS
058500               - WS-SUM-PROMOTIONS - WS-SUM-CREDIT).
058600*
058700     COMPUTE WS-NET-PL =
058800         WS-EQUITY-PL - WS-SUM-CREDIT - WS-SUM-PROMOTIONS.
058900*
059000     COMPUTE WS-NET-MONTHLY-PROFIT =
059100         WS-SUM-DEPOSITS + WS-SUM-WITHDRAWALS
059200         + WS-SUM-PROMOTIONS + WS-SUM-CREDIT.
059300*
059400 1500-EDIT-NET-PROFIT-RANGE.
059500*
059600     IF PARM-PROFIT-FILTER-ON
059700         IF WS-NET-MONTHLY-PROFIT < PARM-MIN-PROFIT
059800             OR WS-NET-MONTHLY-PROFIT > PARM-MAX-PROFIT
059900             MOVE 'N' TO WS-DAILY-ACCEPTED-SW
060000         END-IF
060100     END-IF.
060200*
060300 1600-WRITE-WORK-RECORD.
060400*
060500     MOVE DLY-LOGIN            TO SUM-LOGIN.
060600     MOVE WS-SUM-DEPOSITS      TO SUM-DEPOSITS.
060700     MOVE WS-SUM-WITHDRAWALS   TO SUM-WITHDRAWALS.
060800     MOVE WS-SUM-PROMOTIONS    TO SUM-PROMOTIONS.
060900     MOVE WS-SUM-CREDIT        TO SUM-CREDIT.
061000     MOVE WS-SUM-DEP-COUNT     TO SUM-DEP-COUNT.
061100     MOVE WS-SUM-WTH-COUNT     TO SUM-WTH-COUNT.
061200     MOVE WS-SUM-PROMO-COUNT   TO SUM-PROMO-COUNT.
061300     MOVE WS-SUM-CREDIT-COUNT  TO SUM-CREDIT-COUNT.
061400     MOVE DLY-NAME             TO RPT-NAME.
061500     MOVE DLY-GROUP            TO RPT-GROUP.
061600     MOVE DLY-CURRENCY         TO RPT-CURRENCY.
061700     MOVE DLY-BALANCE          TO RPT-BALANCE.
061800     MOVE DLY-EQUITY-PREV-DAY  TO RPT-EQ-PREV-DAY.
061900     MOVE DLY-EQUITY-PREV-MON  TO RPT-EQ-PREV-MON.
062000     MOVE WS-EQUITY-PL         TO RPT-EQUITY-PL.
062100     MOVE WS-NET-PL            TO RPT-NET-PL.
062200     MOVE WS-CURRENT-AGENT     TO RPT-AGENT.
062300     MOVE WS-CURRENT-ZIP       TO RPT-ZIP.
062400*
062500     WRITE DAILY-REPORT-RECORD.
062600*
062700 1700-BUFFER-PRINT-LINE.
062800*
062900     ADD 1 TO WS-PRINT-COUNT.
063000     MOVE DLY-LOGIN            TO PL-LOGIN (WS-PRINT-COUNT).
063100     MOVE DLY-NAME             TO PL-NAME (WS-PRINT-COUNT).
063200     MOVE DLY-GROUP            TO PL-GROUP (WS-PRINT-COUNT).
063300     MOVE DLY-CURRENCY         TO PL-CURRENCY (WS-PRINT-COUNT).
063400     MOVE DLY-BALANCE          TO PL-BALANCE (WS-PRINT-COUNT).
063500     MOVE DLY-EQUITY-PREV-DAY  TO PL-EQ-PREV-DAY (WS-PRINT-COUNT).
063600     MOVE DLY-EQUITY-PREV-MON  TO PL-EQ-PREV-MON (WS-PRINT-COUNT).
063700     MOVE WS-SUM-DEPOSITS      TO PL-DEPOSITS (WS-PRINT-COUNT).
063800     MOVE WS-SUM-WITHDRAWALS   TO PL-WITHDRAWALS (WS-PRINT-COUNT).
063900     MOVE WS-SUM-PROMOTIONS    TO PL-PROMOTIONS (WS-PRINT-COUNT).
064000     MOVE WS-SUM-CREDIT        TO PL-CREDIT (WS-PRINT-COUNT).
064100     MOVE WS-EQUITY-PL         TO PL-EQUITY-PL (WS-PRINT-COUNT).
064200     MOVE WS-NET-PL            TO PL-NET-PL (WS-PRINT-COUNT).
064300     MOVE WS-SUM-DEP-COUNT     TO PL-DEP-COUNT (WS-PRINT-COUNT).
064400     MOVE WS-SUM-WTH-COUNT     TO PL-WTH-COUNT (WS-PRINT-COUNT).
064500     MOVE WS-SUM-PROMO-COUNT   TO PL-PROMO-COUNT (WS-PRINT-COUNT).
064600     MOVE WS-SUM-CREDIT-COUNT  TO PL-CREDIT-COUNT (WS-PRINT-COUNT).
064700     MOVE WS-CURRENT-AGENT     TO PL-AGENT (WS-PRINT-COUNT).
064800     MOVE WS-CURRENT-ZIP       TO PL-ZIP (WS-PRINT-COUNT).
064900*
065000 1800-ACCUM-GRAND-TOTALS.
065100*
065200     ADD 1 TO WS-GT-LOGIN-COUNT.
065300     ADD WS-SUM-DEPOSITS    TO WS-GT-DEPOSITS.
065400     ADD WS-SUM-WITHDRAWALS TO WS-GT-WITHDRAWALS.
065500     ADD WS-SUM-PROMOTIONS  TO WS-GT-PROMOTIONS.
065600     ADD WS-SUM-CREDIT      TO WS-GT-CREDIT.
065700     ADD WS-SUM-DEP-COUNT    TO WS-GT-DEP-COUNT.
065800     ADD WS-SUM-WTH-COUNT    TO WS-GT-WTH-COUNT.
065900     ADD WS-SUM-PROMO-COUNT  TO WS-GT-PROMO-COUNT.
066000     ADD WS-SUM-CREDIT-COUNT TO WS-GT-CREDIT-COUNT.
066100     ADD WS-EQUITY-PL TO WS-GT-EQUITY-PL.
066200     ADD WS-NET-PL    TO WS-GT-NET-PL.
066300*
066400 4000-PRINT-SUMMARY-BLOCK.
066500*
066600     COMPUTE WS-GT-NET-FLOW =
066700         WS-GT-DEPOSITS + WS-GT-WITHDRAWALS
066800         + WS-GT-PROMOTIONS + WS-GT-CREDIT.
066900     COMPUTE WS-GT-WTH-ABS = WS-GT-WITHDRAWALS * -1.
067000*
067100     MOVE WS-REPORT-DATE TO RH2-REPORT-DATE.
067200     WRITE RPT-PRINT-LINE FROM RPT-HEADING-1
067300         AFTER ADVANCING C01.
067400     WRITE RPT-PRINT-LINE FROM RPT-HEADING-2
067500         AFTER ADVANCING 2 LINES.
067600*
067700     MOVE 'TOTAL LOGINS'          TO RSL-LABEL.
067800     MOVE ZERO                    TO RSL-AMOUNT.
067900     MOVE SPACES                  TO RSL-COUNT-LIT.
068000     MOVE WS-GT-LOGIN-COUNT        TO RSL-COUNT.
068100     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
068200         AFTER ADVANCING 2 LINES.
068300*
068400     MOVE 'MONTHLY DEPOSITS'      TO RSL-LABEL.
068500     MOVE WS-GT-DEPOSITS           TO RSL-AMOUNT.
068600     MOVE 'TXN COUNT'             TO RSL-COUNT-LIT.
068700     MOVE WS-GT-DEP-COUNT          TO RSL-COUNT.
068800     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
068900         AFTER ADVANCING 1 LINE.
069000*
069100     MOVE 'MONTHLY WITHDRAWALS'   TO RSL-LABEL.
069200     MOVE WS-GT-WTH-ABS            TO RSL-AMOUNT.
069300     MOVE 'TXN COUNT'             TO RSL-COUNT-LIT.
069400     MOVE WS-GT-WTH-COUNT          TO RSL-COUNT.
069500     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
069600         AFTER ADVANCING 1 LINE.
069700*
069800     MOVE 'MONTHLY PROMOTIONS'    TO RSL-LABEL.
069900     MOVE WS-GT-PROMOTIONS         TO RSL-AMOUNT.
070000     MOVE 'TXN COUNT'             TO RSL-COUNT-LIT.
070100     MOVE WS-GT-PROMO-COUNT        TO RSL-COUNT.
070200     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
070300         AFTER ADVANCING 1 LINE.
070400*
070500     MOVE 'MONTHLY CREDITS'       TO RSL-LABEL.
070600     MOVE WS-GT-CREDIT             TO RSL-AMOUNT.
070700     MOVE 'TXN COUNT'             TO RSL-COUNT-LIT.
070800     MOVE WS-GT-CREDIT-COUNT       TO RSL-COUNT.
070900     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
071000         AFTER ADVANCING 1 LINE.
071100*
071200     MOVE 'TOTAL EQUITY P/L'      TO RSL-LABEL.
071300     MOVE WS-GT-EQUITY-PL          TO RSL-AMOUNT.
071400     MOVE SPACES                  TO RSL-COUNT-LIT.
071500     MOVE ZERO                    TO RSL-COUNT.
071600     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
071700         AFTER ADVANCING 1 LINE.
071800*
071900     MOVE 'TOTAL NET P/L'         TO RSL-LABEL.
072000     MOVE WS-GT-NET-PL             TO RSL-AMOUNT.
072100     MOVE SPACES                  TO RSL-COUNT-LIT.
072200     MOVE ZERO                    TO RSL-COUNT.
072300     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
072400         AFTER ADVANCING 1 LINE.
072500*
072600     MOVE 'NET MONTHLY FLOW'      TO RSL-LABEL.
072700     MOVE WS-GT-NET-FLOW           TO RSL-AMOUNT.
072800     MOVE SPACES                  TO RSL-COUNT-LIT.
072900     MOVE ZERO                    TO RSL-COUNT.
073000     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE
073100         AFTER ADVANCING 1 LINE.
073200*
073300     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-HEADING
073400         AFTER ADVANCING 2 LINES.
073500*
073600 4100-PRINT-ALL-DETAIL-LINES.
073700*
073800     MOVE 1 TO WS-PRINT-SUB.
073900     PERFORM 4200-PRINT-ONE-DETAIL-LINE
074000         VARYING WS-PRINT-SUB FROM 1 BY 1
074100         UNTIL WS-PRINT-SUB > WS-PRINT-COUNT.
074200*
074300 4200-PRINT-ONE-DETAIL-LINE.
074400*
074500     COMPUTE WS-DTL-WTH-ABS =
074600         PL-WITHDRAWALS (WS-PRINT-SUB) * -1.
074700*
074800     MOVE PL-LOGIN   (WS-PRINT-SUB) TO RDL-LOGIN.
074900     MOVE PL-NAME    (WS-PRINT-SUB) TO RDL-NAME.
075000     MOVE PL-GROUP   (WS-PRINT-SUB) TO RDL-GROUP.
075100     MOVE PL-CURRENCY (WS-PRINT-SUB) TO RDL-CURRENCY.
075200     MOVE PL-BALANCE (WS-PRINT-SUB) TO RDL-BALANCE.
075300     MOVE PL-EQ-PREV-DAY (WS-PRINT-SUB) TO RDL-EQ-PREV-DAY.
075400     MOVE PL-EQ-PREV-MON (WS-PRINT-SUB) TO RDL-EQ-PREV-MON.
075500     MOVE PL-DEPOSITS (WS-PRINT-SUB) TO RDL-DEPOSITS.
075600     MOVE WS-DTL-WTH-ABS             TO RDL-WITHDRAWALS.
075700     MOVE PL-PROMOTIONS (WS-PRINT-SUB) TO RDL-PROMOTIONS.
075800     MOVE PL-CREDIT  (WS-PRINT-SUB) TO RDL-CREDIT.
075900     MOVE PL-EQUITY-PL (WS-PRINT-SUB) TO RDL-EQUITY-PL.
076000     MOVE PL-NET-PL  (WS-PRINT-SUB) TO RDL-NET-PL.
076100     MOVE PL-DEP-COUNT (WS-PRINT-SUB) TO RDL-DEP-COUNT.
076200     MOVE PL-WTH-COUNT (WS-PRINT-SUB) TO RDL-WTH-COUNT.
076300     MOVE PL-PROMO-COUNT (WS-PRINT-SUB) TO RDL-PROMO-COUNT.
076400     MOVE PL-CREDIT-COUNT (WS-PRINT-SUB) TO RDL-CREDIT-COUNT.
076500     MOVE PL-AGENT   (WS-PRINT-SUB) TO RDL-AGENT.
076600     MOVE PL-ZIP     (WS-PRINT-SUB) TO RDL-ZIP.
076700*
076800     WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE
076900         AFTER ADVANCING 1 LINE.
077000*
077100 9000-CLOSE-FILES.
077200*
077300     CLOSE DAILY-FILE.
077400     CLOSE DTL-WORK-FILE.
077500     CLOSE RPT-PRINT-FILE.
