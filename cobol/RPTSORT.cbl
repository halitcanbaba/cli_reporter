000100******************************************************************
000200* Author: S. R. PATE                                            *
000300* Date: 19-08-89                                                *
000400* Purpose: RE-SORT THE UNFORMATTED DAILY REPORT WORK FILE        *
000500*        : ASCENDING BY NET P/L SO THE WORST-PERFORMING          *
000600*        : ACCOUNTS FOR THE MONTH LIST FIRST.  SAME COLUMNS AS   *
000700*        : THE WORK FILE, JUST RE-ORDERED.                      *
000800* Tectonics: COBC                                                *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100******************************************************************
001200 PROGRAM-ID. RPTSORT.
001300 AUTHOR. S. R. PATE.
001400 INSTALLATION. BACK OFFICE DATA PROCESSING.
001500 DATE-WRITTEN. 19-08-89.
001600 DATE-COMPILED.
001700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001800******************************************************************
001900*                     CHANGE LOG                                *
002000*                                                                *
002100*  19-08-89  SRP   TKT 4411  ORIGINAL PROGRAM.  SORTED THE       *
002200*                            BALANCE REPORT WORK FILE BY         *
002300*                            ACCOUNT NUMBER.                     *
002400*  22-04-93  RTM   TKT 4520  CHANGED THE SORT KEY TO PROFIT SO   *
002500*                            MANAGEMENT COULD SEE THE WORST      *
002600*                            PERFORMERS FIRST.                   *
002700*  19-11-96  DLM   TKT 4711  ADDED THE RUN-DATE STAMP ON THE     *
002800*                            SORTED FILE TRAILER.                *
002900*  16-12-98  JKO   TKT 4805  Y2K - EXPANDED THE RUN-DATE STAMP    *
003000*                            TO A 4-DIGIT YEAR.                  *
003100*  23-03-99  JKO   TKT 4812  Y2K - CONFIRMED SORT IS INSENSITIVE  *
003200*                            TO THE CENTURY ROLL.                *
003300*  09-09-12  SRP   TKT 4961  ADAPTED FOR THE MT5 DAILY REPORT     *
003400*                            WORK FILE - SORT KEY IS NOW          *
003500*                            RPT-NET-PL, ASCENDING, SO LOSSES     *
003600*                            SORT TO THE TOP.                    *
003700*  10-03-13  WAF   TKT 4966  NO LOGIC CHANGE - RENAMED THE        *
003800*                            SORTED OUTPUT FILE TO SRTDRPTF TO   *
003900*                            MATCH THE NEW JCL NAMING STANDARD.  *
004000*  02-04-13  WAF   TKT 4971  SORT KEY WAS STILL REFERENCING THE  *
004100*                            OLD SW-SORT-KEY NAME FROM THE        *
004200*                            ORIGINAL BALANCE REPORT - CORRECTED  *
004300*                            TO RPT-NET-PL, THE REAL FIELD IN     *
004400*                            THE SORT RECORD.                    *
004500*  25-04-13  WAF   TKT 4975  DROPPED THE RUN-DATE/COUNT TRAILER   *
004600*                            RECORD OFF THE SORTED FILE - NOT A   *
004700*                            REAL REPORT COLUMN, AND NOTHING      *
004800*                            DOWNSTREAM EVER READ IT.  SORTED     *
004900*                            FILE NOW CARRIES DETAIL RECORDS      *
005000*                            ONLY, SAME AS THE WORK FILE.         *
005100*  29-04-13  WAF   TKT 4979  DROPPED THE UPSI-0 RERUN SWITCH -     *
005200*                            NEVER SET OR TESTED ANYWHERE IN THE  *
005300*                            PROGRAM, AND NO RERUN OPTION WAS     *
005400*                            EVER CALLED FOR.                     *
005500******************************************************************
005600/
005700 ENVIRONMENT DIVISION.
005800******************************************************************
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200******************************************************************
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT DTL-WORK-FILE ASSIGN TO DTLWORKF
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-DTLWORK-STATUS.
006800*
006900     SELECT SORT-WORK-FILE ASSIGN TO SRTWORK.
007000*
007100     SELECT SORTED-RPT-FILE ASSIGN TO SRTDRPTF
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-SRTDRPT-STATUS.
007400*
007500******************************************************************
007600 DATA DIVISION.
007700******************************************************************
007800 FILE SECTION.
007900*
008000 FD  DTL-WORK-FILE
008100     RECORDING MODE IS F.
008200     COPY MT5RPT.
008300*
008400 SD  SORT-WORK-FILE.
008500     COPY MT5RPT REPLACING ==DAILY-REPORT-RECORD==
008600                                 BY ==SORT-WORK-RECORD==.
008700*
008800 FD  SORTED-RPT-FILE
008900     RECORDING MODE IS F.
009000 01  SORTED-RPT-RECORD               PIC X(255).
009100*
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
009600 77  WS-RETURN-CODE              PIC 9(02) COMP VALUE ZERO.
009700*
009800 01  WS-CURRENT-DATE.
009900     05  WS-CURRENT-YEAR          PIC 9(04).
010000     05  WS-CURRENT-MONTH         PIC 9(02).
010100     05  WS-CURRENT-DAY           PIC 9(02).
010200     05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE
010300                                     PIC 9(08).
010400*
010500 01  WS-FILE-STATUSES.
010600     05  WS-DTLWORK-STATUS        PIC X(02) VALUE SPACES.
010700     05  WS-SRTDRPT-STATUS        PIC X(02) VALUE SPACES.
010800*
010900******************************************************************
011000 PROCEDURE DIVISION.
011100******************************************************************
011200 0000-MAIN-CONTROL.
011300*
011400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
011500*
011600     DISPLAY '*********** RPTSORT - DAILY REPORT SORTER *********'.
011700     DISPLAY 'RPTSORT STARTED DATE = ' WS-CURRENT-MONTH '/'
011800             WS-CURRENT-DAY '/' WS-CURRENT-YEAR '  (MM/DD/YYYY)'.
011900*
012000     SORT SORT-WORK-FILE
012100         ON ASCENDING KEY RPT-NET-PL
012200         USING DTL-WORK-FILE
012300         GIVING SORTED-RPT-FILE.
012400*
012500     IF SORT-RETURN NOT = ZERO
012600         DISPLAY 'RPTSORT - SORT FAILED, RETURN CODE = '
012700             SORT-RETURN
012800         MOVE 'Y' TO WS-ABEND-SW
012900     END-IF.
013000*
013100     IF WS-ABEND-SW = 'Y'
013200         MOVE 16 TO WS-RETURN-CODE
013300     ELSE
013400         MOVE 0 TO WS-RETURN-CODE
013500     END-IF.
013600     MOVE WS-RETURN-CODE TO RETURN-CODE.
013700*
013800     DISPLAY 'RPTSORT ENDED NORMALLY'.
013900     STOP RUN.
