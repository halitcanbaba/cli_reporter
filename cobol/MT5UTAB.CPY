000100******************************************************************
000200*                                                                *
000300*   MT5UTAB  -  USER MASTER LOOKUP TABLE (WORKING STORAGE)       *
000400*                                                                *
000500*   LOADED ONCE AT THE START OF THE RUN FROM THE USER MASTER     *
000600*   FILE (WHICH ARRIVES SORTED ASCENDING BY LOGIN) AND THEN      *
000700*   SEARCHED WITH SEARCH ALL EVERY TIME A DEAL OR DAILY RECORD   *
000800*   NEEDS THE ACCOUNT'S GROUP, AGENT OR ZIP.  SPLIT OUT OF       *
000900*   MT5USR SO MT5USR CAN BE COPIED STRAIGHT INTO AN FD.          *
001000*                                                                *
001100******************************************************************
001200*  14-02-13  WAF   TKT 4962  SPLIT OUT OF MT5USR                 *
001300******************************************************************
001400 01  USER-TABLE-AREA.
001500     05  FILLER                      PIC X(01).
001600     05  USER-TABLE-COUNT            PIC 9(05)  COMP.
001700     05  USER-TABLE OCCURS 20000 TIMES
001800             ASCENDING KEY IS UT-LOGIN
001900             INDEXED BY UT-IDX.
002000         10  UT-LOGIN                PIC 9(10).
002100         10  UT-GROUP                PIC X(20).
002200         10  UT-AGENT                PIC X(15).
002300         10  UT-ZIP                  PIC X(10).
002400         10  FILLER                  PIC X(05).
