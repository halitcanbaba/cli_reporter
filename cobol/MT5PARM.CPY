000100******************************************************************
000200*                                                                *
000300*   MT5PARM  -  RUN CONTROL CARD                                 *
000400*                                                                *
000500*   ONE RECORD READ AT THE TOP OF EACH RUN.  CARRIES THE         *
000600*   REPORTING YEAR/MONTH (REQUIRED) AND THE OPTIONAL FILTERS     *
000700*   COMMON TO ALL THREE PROGRAMS - LOGIN RANGE, GROUP LIST,      *
000800*   AGENT, ZIP AND NET-PROFIT RANGE.  A SWITCH OF SPACE OR 'N'   *
000900*   MEANS THE FILTER IS NOT IN EFFECT FOR THIS RUN.              *
001000*                                                                *
001100******************************************************************
001200*  06-15-20  SRP   TKT 4405  ORIGINAL LAYOUT                     *
001300******************************************************************
001400 01  PARM-RECORD.
001500     05  PARM-REPORT-YEAR             PIC 9(04).
001600     05  PARM-REPORT-MONTH            PIC 9(02).
001700     05  PARM-REPORT-DATE             PIC 9(08).
001800     05  PARM-LOGIN-FILTER-SW         PIC X(01).
001900         88  PARM-LOGIN-FILTER-ON         VALUE 'Y'.
002000     05  PARM-LOGIN-MIN                PIC 9(10).
002100     05  PARM-LOGIN-MAX                PIC 9(10).
002200     05  PARM-GROUP-FILTER-SW          PIC X(01).
002300         88  PARM-GROUP-FILTER-ON          VALUE 'Y'.
002400     05  PARM-GROUP-COUNT              PIC 9(01).
002500     05  PARM-GROUP-LIST.
002600         10  PARM-GROUP OCCURS 5 TIMES
002700                                     PIC X(20).
002800     05  PARM-AGENT-FILTER-SW          PIC X(01).
002900         88  PARM-AGENT-FILTER-ON          VALUE 'Y'.
003000     05  PARM-AGENT                    PIC X(15).
003100     05  PARM-ZIP-FILTER-SW            PIC X(01).
003200         88  PARM-ZIP-FILTER-ON            VALUE 'Y'.
003300     05  PARM-ZIP                      PIC X(10).
003400     05  PARM-PROFIT-FILTER-SW         PIC X(01).
003500         88  PARM-PROFIT-FILTER-ON         VALUE 'Y'.
003600     05  PARM-MIN-PROFIT               PIC S9(13)V99.
003700     05  PARM-MAX-PROFIT               PIC S9(13)V99.
003800     05  FILLER                        PIC X(10).
