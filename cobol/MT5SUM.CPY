000100******************************************************************
000200*                                                                *
000300*   MT5SUM   -  LOGIN MONTHLY CATEGORY TOTALS (INTERNAL)         *
000400*                                                                *
000500*   ONE OCCURRENCE PER LOGIN THAT HAD AT LEAST ONE ACCEPTED      *
000600*   DEAL IN THE REPORTING MONTH.  BUILT BY THE MONTHLY DEALS     *
000700*   SUMMARIZER AND RETURNED TO THE DAILY REPORT BUILDER IN       *
000800*   SUM-TABLE-AREA (NOT A FILE - THE SUBPROGRAM PASSES THE TABLE *
000900*   BACK THROUGH LINKAGE).  SUM-WITHDRAWALS STAYS SIGNED         *
001000*   NEGATIVE HERE; IT IS ONLY SHOWN AS AN ABSOLUTE VALUE ON THE  *
001100*   PRINTED REPORT.                                              *
001200*                                                                *
001300******************************************************************
001400*  06-02-20  SRP   TKT 4403  ORIGINAL LAYOUT                     *
001500*  08-30-22  SRP   TKT 4963  ADDED SUM-LOGIN-X REDEFINES         *
001600*  14-02-13  WAF   TKT 4962  DROPPED THE STANDALONE ONE-ENTRY    *
001700*                            RECORD - EVERY CALLER WANTS THE     *
001800*                            TABLE, AND DAILY-REPORT-RECORD IN   *
001900*                            MT5RPT ALREADY CARRIES THE SAME     *
002000*                            FIELDS UNDER THE SAME NAMES, SO     *
002100*                            KEEPING BOTH MEANT A DUPLICATE-NAME *
002200*                            COMPILE ERROR IN ANY PROGRAM THAT   *
002300*                            COPIES BOTH BOOKS.                  *
002400******************************************************************
002500*     MONTHLY LOGIN-SUMMARY TABLE (BUILT BY MSUMRY, SEARCHED     *
002600*     BY DLYRPT THROUGH LINKAGE - LOGINS ARE ASCENDING BECAUSE   *
002700*     THE DEALS FILE ARRIVES SORTED BY LOGIN).                  *
002800******************************************************************
002900 01  SUM-TABLE-AREA.
003000     05  FILLER                      PIC X(01).
003100     05  SUM-TABLE-COUNT             PIC 9(05)  COMP.
003200     05  SUM-TABLE OCCURS 20000 TIMES
003300             ASCENDING KEY IS ST-LOGIN
003400             INDEXED BY ST-IDX.
003500         10  ST-LOGIN                PIC 9(10).
003600         10  ST-DEPOSITS             PIC S9(13)V99.
003700         10  ST-WITHDRAWALS          PIC S9(13)V99.
003800         10  ST-PROMOTIONS           PIC S9(13)V99.
003900         10  ST-CREDIT               PIC S9(13)V99.
004000         10  ST-DEP-COUNT            PIC 9(07).
004100         10  ST-WTH-COUNT            PIC 9(07).
004200         10  ST-PROMO-COUNT          PIC 9(07).
004300         10  ST-CREDIT-COUNT         PIC 9(07).
004400         10  FILLER                  PIC X(02).
