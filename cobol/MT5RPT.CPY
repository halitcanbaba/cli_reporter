000100******************************************************************
000200*                                                                *
000300*   MT5RPT   -  DAILY FINANCIAL REPORT DETAIL RECORD             *
000400*                                                                *
000500*   ONE OCCURRENCE PER LOGIN REPORTED ON THE DAILY FINANCIAL     *
000600*   REPORT.  CARRIES ALL OF THE MONTHLY LOGIN-SUMMARY FIELDS     *
000700*   (SUM-LOGIN THROUGH SUM-CREDIT-COUNT) PLUS THE DAILY SNAPSHOT *
000800*   AND THE COMPUTED P/L COLUMNS.  WRITTEN UNFORMATTED TO        *
000900*   DTL-WORK-FILE BY DLYRPT AND RE-READ, SORTED BY RPT-NET-PL,   *
001000*   BY RPTSORT.                                                 *
001100*                                                                *
001200******************************************************************
001300*  06-10-20  SRP   TKT 4404  ORIGINAL LAYOUT                     *
001400*  08-30-22  SRP   TKT 4963  ADDED SUM-LOGIN-X REDEFINES         *
001500******************************************************************
001600 01  DAILY-REPORT-RECORD.
001700     05  SUM-LOGIN                   PIC 9(10).
001800     05  SUM-LOGIN-X REDEFINES SUM-LOGIN
001900                                     PIC X(10).
002000     05  SUM-DEPOSITS                PIC S9(13)V99.
002100     05  SUM-WITHDRAWALS             PIC S9(13)V99.
002200     05  SUM-PROMOTIONS              PIC S9(13)V99.
002300     05  SUM-CREDIT                  PIC S9(13)V99.
002400     05  SUM-DEP-COUNT               PIC 9(07).
002500     05  SUM-WTH-COUNT               PIC 9(07).
002600     05  SUM-PROMO-COUNT             PIC 9(07).
002700     05  SUM-CREDIT-COUNT            PIC 9(07).
002800     05  RPT-NAME                    PIC X(30).
002900     05  RPT-GROUP                   PIC X(20).
003000     05  RPT-CURRENCY                PIC X(03).
003100     05  RPT-BALANCE                 PIC S9(13)V99.
003200     05  RPT-EQ-PREV-DAY             PIC S9(13)V99.
003300     05  RPT-EQ-PREV-MON             PIC S9(13)V99.
003400     05  RPT-EQUITY-PL               PIC S9(13)V99.
003500     05  RPT-NET-PL                  PIC S9(13)V99.
003600     05  RPT-AGENT                   PIC X(15).
003700     05  RPT-ZIP                     PIC X(10).
003800     05  FILLER                      PIC X(04).
