000100******************************************************************
000200* Author: D. L. MARSH                                           *
000300* Date: 09-05-94                                                *
000400* Purpose: BUILD THE PER-LOGIN MONTHLY DEAL CATEGORY TOTALS      *
000500*        : TABLE.  CALLED BY DLYRPT - NOT RUN STANDALONE.        *
000600* Tectonics: COBC                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID. MSUMRY IS INITIAL PROGRAM.
001100 AUTHOR. D. L. MARSH.
001200 INSTALLATION. BACK OFFICE DATA PROCESSING.
001300 DATE-WRITTEN. 09-05-94.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*                     CHANGE LOG                                *
001800*                                                                *
001900*  09-05-94  DLM   TKT 4602  ORIGINAL PROGRAM.  SPLIT OUT OF THE *
002000*                            DAILY REPORT DRIVER SO THE MONTHLY  *
002100*                            TOTALS CAN BE BUILT ONCE AND        *
002200*                            REUSED BY ANY REPORT RUN.           *
002300*  21-01-97  DLM   TKT 4655  CORRECTED CONTROL BREAK TO FLUSH    *
002400*                            THE LAST LOGIN ON THE FILE.         *
002500*  09-12-98  JKO   TKT 4803  Y2K - EXPANDED DEAL-DATE AND THE    *
002600*                            MONTH-RANGE WORK FIELDS TO 4-DIGIT  *
002700*                            YEAR.                               *
002800*  23-03-99  JKO   TKT 4811  Y2K - VERIFIED MONTH-RANGE LOGIC    *
002900*                            ACROSS THE CENTURY BOUNDARY.        *
003000*  05-09-12  SRP   TKT 4960  ADAPTED FOR THE MT5 TRADING         *
003100*                            PLATFORM DEAL FEED - NEW RECORD      *
003200*                            LAYOUT, CREDIT (ACTION 3) CATEGORY, *
003300*                            COMMENT-BASED CATEGORIZATION.       *
003400*  18-02-13  WAF   TKT 4961  ADDED CANCELLED-DEPOSIT / CANCELLED- *
003500*                            WITHDRAWAL COMMENT PREFIXES.        *
003600*  25-04-13  WAF   TKT 4974  DROPPED THE LK- PREFIX FROM THE      *
003700*                            TWO LINKAGE PARAMETERS - THIS SHOP   *
003800*                            HAS NEVER USED ONE, SO RENAMED TO    *
003900*                            PLAIN REPORT-YEAR / REPORT-MONTH.    *
004000*  29-04-13  WAF   TKT 4982  RECAST THE DEALS-FILE READ LOOP AT   *
004100*                            1000/1100 TO USE PERFORM ... THRU    *
004200*                            ... -EX LIKE THE REST OF THE SHOP'S  *
004300*                            READ LOOPS.                          *
004400******************************************************************
004500/
004600 ENVIRONMENT DIVISION.
004700******************************************************************
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100******************************************************************
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT DEALS-FILE ASSIGN TO DEALSFIL
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-DEALS-STATUS.
005700*
005800******************************************************************
005900 DATA DIVISION.
006000******************************************************************
006100 FILE SECTION.
006200*
006300 FD  DEALS-FILE
006400     RECORDING MODE IS F.
006500     COPY MT5DEAL.
006600*
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
007100 77  WS-FIRST-DEAL-SW            PIC X(01) VALUE 'Y'.
007200     88  FIRST-DEAL                   VALUE 'Y'.
007300*
007400 01  WS-FILE-STATUSES.
007500     05  WS-DEALS-STATUS          PIC X(02) VALUE SPACES.
007600*
007700 01  WS-SWITCHES.
007800     05  WS-DEALS-EOF-SW          PIC X(01) VALUE 'N'.
007900         88  DEALS-EOF                    VALUE 'Y'.
008000     05  WS-DEAL-ACCEPTED-SW      PIC X(01) VALUE 'N'.
008100         88  DEAL-ACCEPTED                VALUE 'Y'.
008200*
008300 01  WS-MONTH-RANGE.
008400     05  WS-MONTH-START           PIC 9(08).
008500     05  WS-MONTH-END-EXCL        PIC 9(08).
008600     05  WS-NEXT-YEAR             PIC 9(04)  COMP.
008700     05  WS-NEXT-MONTH            PIC 9(02)  COMP.
008800*
008900 01  WS-LOGIN-BREAK.
009000     05  WS-CURRENT-LOGIN         PIC 9(10) VALUE ZERO.
009100     05  WS-CURRENT-LOGIN-X REDEFINES WS-CURRENT-LOGIN
009200                                     PIC X(10).
009300*
009400 01  WS-LOGIN-ACCUM.
009500     05  WS-ACC-DEPOSITS          PIC S9(13)V99 VALUE ZERO.
009600     05  WS-ACC-WITHDRAWALS       PIC S9(13)V99 VALUE ZERO.
009700     05  WS-ACC-PROMOTIONS        PIC S9(13)V99 VALUE ZERO.
009800     05  WS-ACC-CREDIT            PIC S9(13)V99 VALUE ZERO.
009900     05  WS-ACC-DEP-COUNT         PIC 9(07)  COMP VALUE ZERO.
010000     05  WS-ACC-WTH-COUNT         PIC 9(07)  COMP VALUE ZERO.
010100     05  WS-ACC-PROMO-COUNT       PIC 9(07)  COMP VALUE ZERO.
010200     05  WS-ACC-CREDIT-COUNT      PIC 9(07)  COMP VALUE ZERO.
010300*
010400 01  WS-COMMENT-WORK.
010500     05  WS-COMMENT-UC            PIC X(40).
010600     05  WS-COMMENT-TRIMMED       PIC X(40).
010700     05  WS-TRIM-POS              PIC 9(02)  COMP.
010800     05  WS-DEAL-CATEGORY         PIC X(10).
010900*
011000******************************************************************
011100 LINKAGE SECTION.
011200******************************************************************
011300 01  REPORT-YEAR               PIC 9(04).
011400 01  REPORT-MONTH              PIC 9(02).
011500*
011600     COPY MT5SUM.
011700*
011800******************************************************************
011900 PROCEDURE DIVISION USING REPORT-YEAR REPORT-MONTH
012000                           SUM-TABLE-AREA.
012100******************************************************************
012200 0000-MAIN-CONTROL.
012300*
012400     PERFORM 0100-DERIVE-MONTH-RANGE.
012500     MOVE ZERO TO SUM-TABLE-COUNT.
012600*
012700     OPEN INPUT DEALS-FILE.
012800     PERFORM 1000-READ-DEALS-FILE THRU 1000-EX.
012900     PERFORM 1100-PROCESS-ONE-DEAL THRU 1100-EX
013000         UNTIL DEALS-EOF.
013100*
013200     IF NOT FIRST-DEAL
013300         PERFORM 3000-CLOSE-LOGIN-TOTALS
013400     END-IF.
013500*
013600     CLOSE DEALS-FILE.
013700     GOBACK.
013800*
013900 0100-DERIVE-MONTH-RANGE.
014000*
014100     COMPUTE WS-MONTH-START =
014200         REPORT-YEAR * 10000 + REPORT-MONTH * 100 + 1.
014300*
014400     IF REPORT-MONTH = 12
014500         COMPUTE WS-NEXT-YEAR = REPORT-YEAR + 1
014600         MOVE 1 TO WS-NEXT-MONTH
014700     ELSE
014800         MOVE REPORT-YEAR TO WS-NEXT-YEAR
014900         COMPUTE WS-NEXT-MONTH = REPORT-MONTH + 1
015000     END-IF.
015100*
015200     COMPUTE WS-MONTH-END-EXCL =
015300         WS-NEXT-YEAR * 10000 + WS-NEXT-MONTH * 100 + 1.
015400*
015500 1000-READ-DEALS-FILE.
015600*
015700     READ DEALS-FILE.
015800     EVALUATE WS-DEALS-STATUS
015900         WHEN '00'
016000             CONTINUE
016100         WHEN '10'
016200             SET DEALS-EOF TO TRUE
016300         WHEN OTHER
016400             DISPLAY 'MSUMRY - DEALS FILE READ ERROR, '
016500                 'STATUS = ' WS-DEALS-STATUS
016600             MOVE 'Y' TO WS-ABEND-SW
016700             SET DEALS-EOF TO TRUE
016800     END-EVALUATE.
016900*
017000 1000-EX.
017100     EXIT.
017200*
017300 1100-PROCESS-ONE-DEAL.
017400*
017500     PERFORM 1200-EDIT-DEAL-RECORD.
017600*
017700     IF DEAL-ACCEPTED
017800         PERFORM 1300-CATEGORIZE-DEAL
017900         PERFORM 2000-ACCUM-LOGIN-TOTALS
018000     END-IF.
018100*
018200     PERFORM 1000-READ-DEALS-FILE THRU 1000-EX.
018300*
018400 1100-EX.
018500     EXIT.
018600*
018700 1200-EDIT-DEAL-RECORD.
018800*
018900     MOVE 'N' TO WS-DEAL-ACCEPTED-SW.
019000*
019100     IF (DEAL-ACTION-BALANCE OR DEAL-ACTION-CREDIT)
019200         AND DEAL-LOGIN > 9999
019300         AND DEAL-DATE-NUM >= WS-MONTH-START
019400         AND DEAL-DATE-NUM < WS-MONTH-END-EXCL
019500         MOVE 'Y' TO WS-DEAL-ACCEPTED-SW
019600     END-IF.
019700*
019800 1300-CATEGORIZE-DEAL.
019900*
020000     IF DEAL-ACTION-CREDIT
020100         MOVE 'CREDIT' TO WS-DEAL-CATEGORY
020200     ELSE
020300         PERFORM 1310-CATEGORIZE-COMMENT
020400     END-IF.
020500*
020600 1310-CATEGORIZE-COMMENT.
020700*
020800     MOVE DEAL-COMMENT TO WS-COMMENT-UC.
020900     INSPECT WS-COMMENT-UC
021000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021200*
021300     PERFORM 1320-LEFT-TRIM-COMMENT.
021400*
021500     EVALUATE TRUE
021600         WHEN WS-COMMENT-TRIMMED = SPACES
021700             MOVE 'PROMOTION'  TO WS-DEAL-CATEGORY
021800         WHEN WS-COMMENT-TRIMMED (1:14) = 'CANCELLED WITH'
021900             MOVE 'WITHDRAWAL' TO WS-DEAL-CATEGORY
022000         WHEN WS-COMMENT-TRIMMED (1:13) = 'CANCELLED DEP'
022100             MOVE 'DEPOSIT'    TO WS-DEAL-CATEGORY
022200         WHEN WS-COMMENT-TRIMMED (1:2)  = 'DT'
022300             MOVE 'DEPOSIT'    TO WS-DEAL-CATEGORY
022400         WHEN WS-COMMENT-TRIMMED (1:2)  = 'WT'
022500             MOVE 'WITHDRAWAL' TO WS-DEAL-CATEGORY
022600         WHEN WS-COMMENT-TRIMMED (1:4)  = 'WITH'
022700             MOVE 'WITHDRAWAL' TO WS-DEAL-CATEGORY
022800         WHEN OTHER
022900             MOVE 'PROMOTION'  TO WS-DEAL-CATEGORY
023000     END-EVALUATE.
023100*
023200 1320-LEFT-TRIM-COMMENT.
023300*
023400     MOVE 1 TO WS-TRIM-POS.
023500     PERFORM 1330-TEST-TRIM-POS
023600         UNTIL WS-TRIM-POS > 40
023700         OR WS-COMMENT-UC (WS-TRIM-POS:1) NOT = SPACE.
023800*
023900     IF WS-TRIM-POS > 40
024000         MOVE SPACES TO WS-COMMENT-TRIMMED
024100     ELSE
024200         MOVE WS-COMMENT-UC (WS-TRIM-POS:) TO WS-COMMENT-TRIMMED
024300     END-IF.
024400*
024500 1330-TEST-TRIM-POS.
024600*
024700     ADD 1 TO WS-TRIM-POS.
024800*
024900 2000-ACCUM-LOGIN-TOTALS.
025000*
025100     IF FIRST-DEAL
025200         MOVE DEAL-LOGIN TO WS-CURRENT-LOGIN
025300         MOVE 'N' TO WS-FIRST-DEAL-SW
025400     ELSE
025500         IF DEAL-LOGIN NOT = WS-CURRENT-LOGIN
025600             PERFORM 3000-CLOSE-LOGIN-TOTALS
025700             MOVE DEAL-LOGIN TO WS-CURRENT-LOGIN
025800         END-IF
025900     END-IF.
026000*
026100     EVALUATE WS-DEAL-CATEGORY
026200         WHEN 'DEPOSIT'
026300             ADD DEAL-PROFIT TO WS-ACC-DEPOSITS
026400             ADD 1 TO WS-ACC-DEP-COUNT
026500         WHEN 'WITHDRAWAL'
026600             ADD DEAL-PROFIT TO WS-ACC-WITHDRAWALS
026700             ADD 1 TO WS-ACC-WTH-COUNT
026800         WHEN 'PROMOTION'
026900             ADD DEAL-PROFIT TO WS-ACC-PROMOTIONS
027000             ADD 1 TO WS-ACC-PROMO-COUNT
027100         WHEN 'CREDIT'
027200             ADD DEAL-PROFIT TO WS-ACC-CREDIT
027300             ADD 1 TO WS-ACC-CREDIT-COUNT
027400     END-EVALUATE.
027500*
027600 3000-CLOSE-LOGIN-TOTALS.
027700*
027800     ADD 1 TO SUM-TABLE-COUNT.
027900     MOVE WS-CURRENT-LOGIN    TO ST-LOGIN (SUM-TABLE-COUNT).
028000     MOVE WS-ACC-DEPOSITS     TO ST-DEPOSITS (SUM-TABLE-COUNT).
028100     MOVE WS-ACC-WITHDRAWALS  TO ST-WITHDRAWALS (SUM-TABLE-COUNT).
028200     MOVE WS-ACC-PROMOTIONS   TO ST-PROMOTIONS (SUM-TABLE-COUNT).
028300     MOVE WS-ACC-CREDIT       TO ST-CREDIT (SUM-TABLE-COUNT).
028400     MOVE WS-ACC-DEP-COUNT    TO ST-DEP-COUNT (SUM-TABLE-COUNT).
028500     MOVE WS-ACC-WTH-COUNT    TO ST-WTH-COUNT (SUM-TABLE-COUNT).
028600     MOVE WS-ACC-PROMO-COUNT  TO ST-PROMO-COUNT (SUM-TABLE-COUNT).
028700     MOVE WS-ACC-CREDIT-COUNT TO ST-CREDIT-COUNT (SUM-TABLE-COUNT).
028800*
028900     PERFORM 3100-RESET-LOGIN-ACCUM.
029000*
029100 3100-RESET-LOGIN-ACCUM.
029200*
029300     MOVE ZERO TO WS-ACC-DEPOSITS WS-ACC-WITHDRAWALS
029400                  WS-ACC-PROMOTIONS WS-ACC-CREDIT.
029500     MOVE ZERO TO WS-ACC-DEP-COUNT WS-ACC-WTH-COUNT
029600                  WS-ACC-PROMO-COUNT WS-ACC-CREDIT-COUNT.
