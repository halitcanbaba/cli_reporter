000100******************************************************************
000200*                                                                *
000300*   MT5DLY   -  DAILY ACCOUNT EQUITY SNAPSHOT RECORD              *
000400*                                                                *
000500*   ONE OCCURRENCE PER ACCOUNT PER SNAPSHOT DATE.  DLY-DATE IS   *
000600*   THE CLOSE-OF-DAY DATE THE SNAPSHOT WAS TAKEN.  THE DAILY     *
000700*   REPORT BUILDER MATCHES ONE SNAPSHOT DATE AGAINST THE MONTH'S *
000800*   ACCUMULATED DEAL TOTALS TO PRODUCE THE P/L COLUMNS.          *
000900*                                                                *
001000******************************************************************
001100*  05-11-20  SRP   TKT 4401  ORIGINAL LAYOUT                     *
001200*  08-30-22  SRP   TKT 4963  ADDED DLY-DATE-NUM REDEFINES        *
001300******************************************************************
001400 01  DAILY-RECORD.
001500     05  DLY-LOGIN                   PIC 9(10).
001600     05  DLY-LOGIN-X REDEFINES DLY-LOGIN
001700                                     PIC X(10).
001800     05  DLY-NAME                    PIC X(30).
001900     05  DLY-GROUP                   PIC X(20).
002000     05  DLY-CURRENCY                PIC X(03).
002100     05  DLY-BALANCE                 PIC S9(13)V99.
002200     05  DLY-EQUITY-PREV-DAY         PIC S9(13)V99.
002300     05  DLY-EQUITY-PREV-MON         PIC S9(13)V99.
002400     05  DLY-DATE.
002500         10  DLY-DATE-YYYY           PIC 9(04).
002600         10  DLY-DATE-MM             PIC 9(02).
002700         10  DLY-DATE-DD             PIC 9(02).
002800     05  DLY-DATE-NUM REDEFINES DLY-DATE
002900                                     PIC 9(08).
003000     05  FILLER                      PIC X(11).
