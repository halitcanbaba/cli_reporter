000100******************************************************************
000200*                                                                *
000300*   MT5DEAL  -  MONEY-MOVEMENT DEAL RECORD                       *
000400*                                                                *
000500*   ONE OCCURRENCE PER DEAL (MONEY-MOVEMENT TRANSACTION) ON THE  *
000600*   MONTHLY DEALS FILE.  DEAL-ACTION OF 2 IS A BALANCE OPERATION *
000700*   (DEPOSIT/WITHDRAWAL/PROMOTION, DRIVEN BY DEAL-COMMENT) AND   *
000800*   DEAL-ACTION OF 3 IS A CREDIT OPERATION.  ALL OTHER ACTION    *
000900*   CODES ARE IGNORED BY THE CATEGORIZER AND THE SUMMARIZER.     *
001000*                                                                *
001100******************************************************************
001200*  05-11-20  SRP   TKT 4401  ORIGINAL LAYOUT                     *
001300*  08-30-22  SRP   TKT 4963  ADDED DEAL-DATE-NUM / DEAL-TIME-NUM *
001400*                            REDEFINES FOR WHOLE-FIELD COMPARES  *
001500******************************************************************
001600 01  DEAL-RECORD.
001700     05  DEAL-ID                    PIC 9(10).
001800     05  DEAL-LOGIN                  PIC 9(10).
001900     05  DEAL-DATE.
002000         10  DEAL-DATE-YYYY          PIC 9(04).
002100         10  DEAL-DATE-MM            PIC 9(02).
002200         10  DEAL-DATE-DD            PIC 9(02).
002300     05  DEAL-DATE-NUM REDEFINES DEAL-DATE
002400                                     PIC 9(08).
002500     05  DEAL-TIME.
002600         10  DEAL-TIME-HH            PIC 9(02).
002700         10  DEAL-TIME-MM            PIC 9(02).
002800         10  DEAL-TIME-SS            PIC 9(02).
002900     05  DEAL-TIME-NUM REDEFINES DEAL-TIME
003000                                     PIC 9(06).
003100     05  DEAL-ACTION                 PIC 9(01).
003200         88  DEAL-ACTION-BALANCE         VALUE 2.
003300         88  DEAL-ACTION-CREDIT          VALUE 3.
003400     05  DEAL-PROFIT                 PIC S9(13)V99.
003500     05  DEAL-COMMENT                PIC X(40).
003600     05  FILLER                      PIC X(02).
