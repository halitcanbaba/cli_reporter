000100******************************************************************
000200* Author: R. T. MCCOLLUM                                        *
000300* Date: 16-03-87                                                *
000400* Purpose: CATEGORIZE THE MONTH'S DEALS AND PRODUCE THE         *
000500*        : CATEGORIZED DEAL LISTING AND CATEGORY SUMMARY REPORT *
000600* Tectonics: COBC                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900******************************************************************
001000 PROGRAM-ID. DEALCAT.
001100 AUTHOR. R. T. MCCOLLUM.
001200 INSTALLATION. BACK OFFICE DATA PROCESSING.
001300 DATE-WRITTEN. 16-03-87.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600******************************************************************
001700*                     CHANGE LOG                                *
001800*                                                                *
001900*  16-03-87  RTM   TKT 4401  ORIGINAL PROGRAM.  CATEGORIZES THE  *
002000*                            MONTH'S MONEY-MOVEMENT DEALS AND    *
002100*                            PRODUCES THE CATEGORY SUMMARY.      *
002200*  02-09-88  RTM   TKT 4430  ADDED LOGIN RANGE AND GROUP LIST    *
002300*                            FILTERS ON THE CONTROL CARD.        *
002400*  19-07-91  DLM   TKT 4588  CORRECTED AVERAGE CALCULATION WHEN  *
002500*                            CATEGORY COUNT IS ZERO.             *
002600*  14-11-95  DLM   TKT 4701  ADDED AGENT/ZIP CARRY-OVER FROM     *
002700*                            USER MASTER ONTO THE DETAIL LINE.   *
002800*  02-12-98  JKO   TKT 4802  Y2K - EXPANDED DEAL-DATE AND CONTROL *
002900*                            CARD DATE FIELDS TO 4-DIGIT YEAR.   *
003000*  23-03-99  JKO   TKT 4811  Y2K - VERIFIED MONTH-RANGE LOGIC    *
003100*                            ACROSS THE CENTURY BOUNDARY.        *
003200*  11-06-01  SRP   TKT 4890  REWORKED USER MASTER LOOKUP AS A    *
003300*                            BINARY-SEARCHED TABLE.              *
003400*  05-09-12  SRP   TKT 4960  ADAPTED FOR THE MT5 TRADING         *
003500*                            PLATFORM DEAL FEED - NEW RECORD      *
003600*                            LAYOUTS, NEW COMMENT-BASED          *
003700*                            CATEGORIZATION RULES.               *
003800*  18-02-13  WAF   TKT 4961  ADDED CANCELLED-DEPOSIT / CANCELLED- *
003900*                            WITHDRAWAL COMMENT PREFIXES.        *
004000*  18-04-13  WAF   TKT 4972  REMOVED THE STRAY SECOND COPY OF     *
004100*                            MT5PARM IN WORKING-STORAGE - IT WAS  *
004200*                            ALREADY BROUGHT IN BY THE PARM-FILE  *
004300*                            FD AND WAS DUPLICATING PARM-RECORD.  *
004400*  25-04-13  WAF   TKT 4973  THE CAT-FILE WAS NEVER PRINTED - ADDED *
004500*                            A REAL CATEGORIZED DEALS LISTING WITH  *
004600*                            YEAR AND SPELLED-OUT MONTH NAME, KEYED *
004700*                            OFF A NEW MONTH-NAME TABLE.            *
004800*  29-04-13  WAF   TKT 4980  CAT-SUMM-FILE AND CAT-LIST-FILE WERE   *
004900*                            WRONGLY CODED LINE SEQUENTIAL - NO     *
005000*                            OTHER FILE IN THE SHOP IS SET UP THAT  *
005100*                            WAY, EVEN FOR PRINTED REPORTS.  BACK   *
005200*                            TO PLAIN SEQUENTIAL.  ALSO RECAST THE  *
005300*                            DEALS-FILE READ LOOP AT 1000/1100 TO   *
005400*                            USE PERFORM ... THRU ... -EX LIKE THE  *
005500*                            REST OF THE SHOP'S READ LOOPS.         *
005600******************************************************************
005700/
005800 ENVIRONMENT DIVISION.
005900******************************************************************
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300******************************************************************
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PARM-FILE ASSIGN TO PARMFIL
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-PARM-STATUS.
006900*
007000     SELECT DEALS-FILE ASSIGN TO DEALSFIL
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-DEALS-STATUS.
007300*
007400     SELECT USER-FILE ASSIGN TO USERFIL
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-USER-STATUS.
007700*
007800     SELECT CAT-FILE ASSIGN TO CATFIL
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-CAT-STATUS.
008100*
008200     SELECT CAT-SUMM-FILE ASSIGN TO CATSUMPF
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-CATSUMM-STATUS.
008500*
008600     SELECT CAT-LIST-FILE ASSIGN TO CATLISTF
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-CATLIST-STATUS.
008900*
009000******************************************************************
009100 DATA DIVISION.
009200******************************************************************
009300 FILE SECTION.
009400*
009500 FD  PARM-FILE
009600     RECORDING MODE IS F.
009700     COPY MT5PARM.
009800*
009900 FD  DEALS-FILE
010000     RECORDING MODE IS F.
010100     COPY MT5DEAL.
010200*
010300 FD  USER-FILE
010400     RECORDING MODE IS F.
010500     COPY MT5USR.
010600*
010700 FD  CAT-FILE
010800     RECORDING MODE IS F.
010900     COPY MT5CAT.
011000*
011100 FD  CAT-SUMM-FILE
011200     RECORDING MODE IS F.
011300 01  CAT-SUMM-LINE               PIC X(100).
011400*
011500 FD  CAT-LIST-FILE
011600     RECORDING MODE IS F.
011700 01  CAT-LIST-LINE               PIC X(153).
011800*
011900******************************************************************
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
012300 77  WS-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
012400*
012500 01  SYSTEM-DATE-AND-TIME.
012600     05  WS-CURRENT-DATE.
012700         10  WS-CURRENT-YEAR         PIC 9(02).
012800         10  WS-CURRENT-MONTH        PIC 9(02).
012900         10  WS-CURRENT-DAY          PIC 9(02).
013000     05  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE
013100                                     PIC 9(06).
013200     05  WS-CURRENT-TIME.
013300         10  WS-CURRENT-HOUR         PIC 9(02).
013400         10  WS-CURRENT-MINUTE       PIC 9(02).
013500         10  WS-CURRENT-SECOND       PIC 9(02).
013600         10  WS-CURRENT-HUND         PIC 9(02).
013700*
013800 01  WS-FILE-STATUSES.
013900     05  WS-PARM-STATUS           PIC X(02) VALUE SPACES.
014000     05  WS-DEALS-STATUS          PIC X(02) VALUE SPACES.
014100     05  WS-USER-STATUS           PIC X(02) VALUE SPACES.
014200     05  WS-CAT-STATUS            PIC X(02) VALUE SPACES.
014300     05  WS-CATSUMM-STATUS        PIC X(02) VALUE SPACES.
014400     05  WS-CATLIST-STATUS        PIC X(02) VALUE SPACES.
014500*
014600 01  WS-SWITCHES.
014700     05  WS-DEALS-EOF-SW          PIC X(01) VALUE 'N'.
014800         88  DEALS-EOF                    VALUE 'Y'.
014900     05  WS-USER-EOF-SW           PIC X(01) VALUE 'N'.
015000         88  USER-EOF                     VALUE 'Y'.
015100     05  WS-DEAL-ACCEPTED-SW      PIC X(01) VALUE 'N'.
015200         88  DEAL-ACCEPTED                VALUE 'Y'.
015300     05  WS-GROUP-MATCH-SW        PIC X(01) VALUE 'N'.
015400         88  GROUP-MATCHES                VALUE 'Y'.
015500*
015600 01  WS-MONTH-RANGE.
015700     05  WS-MONTH-START           PIC 9(08).
015800     05  WS-MONTH-END-EXCL        PIC 9(08).
015900     05  WS-NEXT-YEAR             PIC 9(04)  COMP.
016000     05  WS-NEXT-MONTH            PIC 9(02)  COMP.
016100*
016200 01  WS-CURRENT-USER.
016300     05  WS-CURRENT-GROUP         PIC X(20) VALUE SPACES.
016400     05  WS-CURRENT-AGENT         PIC X(15) VALUE SPACES.
016500     05  WS-CURRENT-ZIP           PIC X(10) VALUE SPACES.
016600     05  WS-GRP-SUB               PIC 9(01)  COMP.
016700*
016800 01  WS-COMMENT-WORK.
016900     05  WS-COMMENT-UC            PIC X(40).
017000     05  WS-COMMENT-TRIMMED       PIC X(40).
017100     05  WS-TRIM-POS              PIC 9(02)  COMP.
017200     05  WS-DEAL-CATEGORY         PIC X(10).
017300*
017400 01  WS-CAT-STATS.
017500     05  WS-CAT-SUB               PIC 9(01)  COMP.
017600     05  WS-CAT-STAT OCCURS 3 TIMES.
017700         10  CS-CATEGORY-NAME     PIC X(10).
017800         10  CS-COUNT             PIC 9(07)  COMP.
017900         10  CS-TOTAL             PIC S9(13)V99.
018000         10  CS-MIN               PIC S9(13)V99.
018100         10  CS-MAX               PIC S9(13)V99.
018200         10  CS-AVERAGE           PIC S9(13)V99.
018300         10  CS-FIRST-SW          PIC X(01).
018400             88  CS-FIRST-VALUE       VALUE 'Y'.
018500         10  FILLER               PIC X(02).
018600*
018700 01  CAT-SUMM-HEADING-1.
018800     05  FILLER                  PIC X(27) VALUE SPACES.
018900     05  FILLER                  PIC X(46)
019000         VALUE 'MT5 MONTHLY DEAL CATEGORY SUMMARY'.
019100     05  FILLER                  PIC X(27) VALUE SPACES.
019200*
019300 01  CAT-SUMM-HEADING-2.
019400     05  FILLER                  PIC X(10) VALUE 'CATEGORY'.
019500     05  FILLER                  PIC X(04) VALUE SPACES.
019600     05  FILLER                  PIC X(08) VALUE 'COUNT'.
019700     05  FILLER                  PIC X(08) VALUE SPACES.
019800     05  FILLER                  PIC X(16) VALUE 'TOTAL'.
019900     05  FILLER                  PIC X(08) VALUE SPACES.
020000     05  FILLER                  PIC X(16) VALUE 'AVERAGE'.
020100     05  FILLER                  PIC X(08) VALUE SPACES.
020200     05  FILLER                  PIC X(14) VALUE 'MIN'.
020300     05  FILLER                  PIC X(08) VALUE SPACES.
020400     05  FILLER                  PIC X(14) VALUE 'MAX'.
020500*
020600 01  CAT-SUMM-DETAIL-LINE.
020700     05  CSD-CATEGORY            PIC X(10).
020800     05  FILLER                  PIC X(04) VALUE SPACES.
020900     05  CSD-COUNT                PIC ZZZ,ZZ9.
021000     05  FILLER                  PIC X(04) VALUE SPACES.
021100     05  CSD-TOTAL                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
021200     05  FILLER                  PIC X(02) VALUE SPACES.
021300     05  CSD-AVERAGE              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
021400     05  FILLER                  PIC X(02) VALUE SPACES.
021500     05  CSD-MIN                  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
021600     05  FILLER                  PIC X(02) VALUE SPACES.
021700     05  CSD-MAX                  PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
021800     05  FILLER                  PIC X(08) VALUE SPACES.
021900*
022000 01  WS-MONTH-NAME-VALUES.
022100     05  FILLER                  PIC X(09) VALUE 'JANUARY'.
022200     05  FILLER                  PIC X(09) VALUE 'FEBRUARY'.
022300     05  FILLER                  PIC X(09) VALUE 'MARCH'.
022400     05  FILLER                  PIC X(09) VALUE 'APRIL'.
022500     05  FILLER                  PIC X(09) VALUE 'MAY'.
022600     05  FILLER                  PIC X(09) VALUE 'JUNE'.
022700     05  FILLER                  PIC X(09) VALUE 'JULY'.
022800     05  FILLER                  PIC X(09) VALUE 'AUGUST'.
022900     05  FILLER                  PIC X(09) VALUE 'SEPTEMBER'.
023000     05  FILLER                  PIC X(09) VALUE 'OCTOBER'.
023100     05  FILLER                  PIC X(09) VALUE 'NOVEMBER'.
023200     05  FILLER                  PIC X(09) VALUE 'DECEMBER'.
023300 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAME-VALUES.
023400     05  WS-MONTH-NAME           PIC X(09) OCCURS 12 TIMES.
023500*
023600 01  CAT-LIST-HEADING-1.
023700     05  FILLER                  PIC X(55) VALUE SPACES.
023800     05  FILLER                  PIC X(43)
023900         VALUE 'MT5 CATEGORIZED DEALS LISTING'.
024000     05  FILLER                  PIC X(55) VALUE SPACES.
024100*
024200 01  CAT-LIST-HEADING-2.
024300     05  FILLER                  PIC X(14) VALUE 'LOGIN'.
024400     05  FILLER                  PIC X(05) VALUE 'YEAR'.
024500     05  FILLER                  PIC X(10) VALUE 'MONTH'.
024600     05  FILLER                  PIC X(14) VALUE 'DEAL ID'.
024700     05  FILLER                  PIC X(11) VALUE 'CATEGORY'.
024800     05  FILLER                  PIC X(23) VALUE 'PROFIT'.
024900     05  FILLER                  PIC X(41) VALUE 'COMMENT'.
025000     05  FILLER                  PIC X(09) VALUE 'DATE'.
025100     05  FILLER                  PIC X(16) VALUE 'AGENT'.
025200     05  FILLER                  PIC X(10) VALUE 'ZIP'.
025300*
025400 01  CAT-LIST-DETAIL-LINE.
025500     05  CLD-LOGIN                PIC Z,ZZZ,ZZZ,ZZ9.
025600     05  FILLER                   PIC X(01) VALUE SPACES.
025700     05  CLD-YEAR                 PIC 9(04).
025800     05  FILLER                   PIC X(01) VALUE SPACES.
025900     05  CLD-MONTH-NAME           PIC X(09).
026000     05  FILLER                   PIC X(01) VALUE SPACES.
026100     05  CLD-DEAL-ID              PIC Z,ZZZ,ZZZ,ZZ9.
026200     05  FILLER                   PIC X(01) VALUE SPACES.
026300     05  CLD-CATEGORY             PIC X(10).
026400     05  FILLER                   PIC X(01) VALUE SPACES.
026500     05  CLD-PROFIT               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
026600     05  FILLER                   PIC X(01) VALUE SPACES.
026700     05  CLD-COMMENT              PIC X(40).
026800     05  FILLER                   PIC X(01) VALUE SPACES.
026900     05  CLD-DATE                 PIC 9(08).
027000     05  FILLER                   PIC X(01) VALUE SPACES.
027100     05  CLD-AGENT                PIC X(15).
027200     05  FILLER                   PIC X(01) VALUE SPACES.
027300     05  CLD-ZIP                  PIC X(10).
027400     05  FILLER                   PIC X(01) VALUE SPACES.
027500*
027600     COPY MT5UTAB.
027700*
027800******************************************************************
027900 PROCEDURE DIVISION.
028000******************************************************************
028100 0000-MAIN-CONTROL.
028200*
028300     ACCEPT WS-CURRENT-DATE FROM DATE.
028400     ACCEPT WS-CURRENT-TIME FROM TIME.
028500*
028600     DISPLAY '*********** DEALCAT - DEAL CATEGORIZER ***********'.
028700     DISPLAY 'DEALCAT STARTED DATE = ' WS-CURRENT-MONTH '/'
028800             WS-CURRENT-DAY '/' WS-CURRENT-YEAR '  (MM/DD/YY)'.
028900     DISPLAY '             TIME = ' WS-CURRENT-HOUR ':'
029000             WS-CURRENT-MINUTE ':' WS-CURRENT-SECOND.
029100*
029200     PERFORM 0100-OPEN-FILES.
029300     PERFORM 0200-READ-PARM-RECORD.
029400     PERFORM 0300-DERIVE-MONTH-RANGE.
029500     PERFORM 0400-LOAD-USER-TABLE.
029600     PERFORM 0500-INIT-CAT-STATS.
029700*
029800     PERFORM 1000-READ-DEALS-FILE THRU 1000-EX.
029900     PERFORM 1100-PROCESS-ONE-DEAL THRU 1100-EX
030000         UNTIL DEALS-EOF.
030100*
030200     PERFORM 5000-WRITE-CAT-SUMMARY.
030300     PERFORM 9000-CLOSE-FILES.
030400*
030500     IF WS-ABEND-SW = 'Y'
030600         MOVE 16 TO RETURN-CODE
030700     ELSE
030800         MOVE 0 TO RETURN-CODE
030900     END-IF.
031000*
031100     DISPLAY 'DEALCAT ENDED NORMALLY'.
031200     STOP RUN.
031300*
031400 0100-OPEN-FILES.
031500*
031600     OPEN INPUT PARM-FILE.
031700     OPEN INPUT DEALS-FILE.
031800     OPEN INPUT USER-FILE.
031900     OPEN OUTPUT CAT-FILE.
032000     OPEN OUTPUT CAT-SUMM-FILE.
032100     OPEN OUTPUT CAT-LIST-FILE.
032200*
032300     WRITE CAT-SUMM-LINE FROM CAT-SUMM-HEADING-1
032400         AFTER ADVANCING C01.
032500     WRITE CAT-SUMM-LINE FROM CAT-SUMM-HEADING-2
032600         AFTER ADVANCING 2 LINES.
032700*
032800     WRITE CAT-LIST-LINE FROM CAT-LIST-HEADING-1
032900         AFTER ADVANCING C01.
033000     WRITE CAT-LIST-LINE FROM CAT-LIST-HEADING-2
033100         AFTER ADVANCING 2 LINES.
033200*
033300 0200-READ-PARM-RECORD.
033400*
033500     READ PARM-FILE.
033600     EVALUATE WS-PARM-STATUS
033700         WHEN '00'
033800             CONTINUE
033900         WHEN OTHER
034000             DISPLAY 'DEALCAT - CONTROL CARD READ ERROR, '
034100                 'STATUS = ' WS-PARM-STATUS
034200             MOVE 'Y' TO WS-ABEND-SW
034300     END-EVALUATE.
034400*
034500 0300-DERIVE-MONTH-RANGE.
034600*
034700     COMPUTE WS-MONTH-START =
034800         PARM-REPORT-YEAR * 10000 + PARM-REPORT-MONTH * 100 + 1.
034900*
035000     IF PARM-REPORT-MONTH = 12
035100         COMPUTE WS-NEXT-YEAR = PARM-REPORT-YEAR + 1
035200         MOVE 1 TO WS-NEXT-MONTH
035300     ELSE
035400         MOVE PARM-REPORT-YEAR TO WS-NEXT-YEAR
035500         COMPUTE WS-NEXT-MONTH = PARM-REPORT-MONTH + 1
035600     END-IF.
035700*
035800     COMPUTE WS-MONTH-END-EXCL =
035900         WS-NEXT-YEAR * 10000 + WS-NEXT-MONTH * 100 + 1.
036000*
036100 0400-LOAD-USER-TABLE.
036200*
036300     MOVE ZERO TO USER-TABLE-COUNT.
036400     PERFORM 0410-READ-USER-FILE.
036500     PERFORM 0420-BUILD-USER-TABLE-ENTRY
036600         UNTIL USER-EOF OR USER-TABLE-COUNT > 19999.
036700*
036800 0410-READ-USER-FILE.
036900*
037000     READ USER-FILE.
037100     EVALUATE WS-USER-STATUS
037200         WHEN '00'
037300             CONTINUE
037400         WHEN '10'
037500             SET USER-EOF TO TRUE
037600         WHEN OTHER
037700             DISPLAY 'DEALCAT - USER MASTER READ ERROR, '
037800                 'STATUS = ' WS-USER-STATUS
037900             MOVE 'Y' TO WS-ABEND-SW
038000             SET USER-EOF TO TRUE
038100     END-EVALUATE.
038200*
038300 0420-BUILD-USER-TABLE-ENTRY.
038400*
038500     ADD 1 TO USER-TABLE-COUNT.
038600     MOVE USR-LOGIN TO UT-LOGIN (USER-TABLE-COUNT).
038700     MOVE USR-GROUP TO UT-GROUP (USER-TABLE-COUNT).
038800     MOVE USR-AGENT TO UT-AGENT (USER-TABLE-COUNT).
038900     MOVE USR-ZIP   TO UT-ZIP   (USER-TABLE-COUNT).
039000     PERFORM 0410-READ-USER-FILE.
039100*
039200 0500-INIT-CAT-STATS.
039300*
039400     MOVE 'DEPOSIT'    TO CS-CATEGORY-NAME (1).
039500     MOVE 'WITHDRAWAL' TO CS-CATEGORY-NAME (2).
039600     MOVE 'PROMOTION'  TO CS-CATEGORY-NAME (3).
039700     MOVE ZERO TO CS-COUNT (1) CS-COUNT (2) CS-COUNT (3).
039800     MOVE ZERO TO CS-TOTAL (1) CS-TOTAL (2) CS-TOTAL (3).
039900     MOVE 'Y' TO CS-FIRST-SW (1) CS-FIRST-SW (2) CS-FIRST-SW (3).
040000*
040100 1000-READ-DEALS-FILE.
040200*
040300     READ DEALS-FILE.
040400     EVALUATE WS-DEALS-STATUS
040500         WHEN '00'
040600             CONTINUE
040700         WHEN '10'
040800             SET DEALS-EOF TO TRUE
040900         WHEN OTHER
041000             DISPLAY 'DEALCAT - DEALS FILE READ ERROR, '
041100                 'STATUS = ' WS-DEALS-STATUS
041200             MOVE 'Y' TO WS-ABEND-SW
041300             SET DEALS-EOF TO TRUE
041400     END-EVALUATE.
041500*
041600 1000-EX.
041700     EXIT.
041800*
041900 1100-PROCESS-ONE-DEAL.
042000*
042100     PERFORM 1200-LOOKUP-USER-FOR-DEAL.
042200     PERFORM 1300-EDIT-DEAL-RECORD.
042300*
042400     IF DEAL-ACCEPTED
042500         PERFORM 1400-CATEGORIZE-COMMENT
042600         PERFORM 1500-WRITE-CAT-RECORD
042700         PERFORM 1600-ACCUM-CAT-STATS
042800     END-IF.
042900*
043000     PERFORM 1000-READ-DEALS-FILE THRU 1000-EX.
043100*
043200 1100-EX.
043300     EXIT.
043400*
043500 1200-LOOKUP-USER-FOR-DEAL.
043600*
043700     MOVE SPACES TO WS-CURRENT-GROUP WS-CURRENT-AGENT
043800                    WS-CURRENT-ZIP.
043900     SET UT-IDX TO 1.
044000     SEARCH ALL USER-TABLE
044100         AT END
044200             CONTINUE
044300         WHEN UT-LOGIN (UT-IDX) = DEAL-LOGIN
044400             MOVE UT-GROUP (UT-IDX) TO WS-CURRENT-GROUP
044500             MOVE UT-AGENT (UT-IDX) TO WS-CURRENT-AGENT
044600             MOVE UT-ZIP   (UT-IDX) TO WS-CURRENT-ZIP
044700     END-SEARCH.
044800*
044900 1300-EDIT-DEAL-RECORD.
045000*
045100     MOVE 'N' TO WS-DEAL-ACCEPTED-SW.
045200*
045300     IF DEAL-ACTION-BALANCE
045400         AND DEAL-LOGIN > 9999
045500         AND DEAL-DATE-NUM >= WS-MONTH-START
045600         AND DEAL-DATE-NUM < WS-MONTH-END-EXCL
045700         PERFORM 1310-CHECK-LOGIN-RANGE
045800         IF GROUP-MATCHES
045900             MOVE 'Y' TO WS-DEAL-ACCEPTED-SW
046000         END-IF
046100     END-IF.
046200*
046300 1310-CHECK-LOGIN-RANGE.
046400*
046500     MOVE 'Y' TO WS-GROUP-MATCH-SW.
046600*
046700     IF PARM-LOGIN-FILTER-ON
046800         IF DEAL-LOGIN < PARM-LOGIN-MIN
046900             OR DEAL-LOGIN > PARM-LOGIN-MAX
047000             MOVE 'N' TO WS-GROUP-MATCH-SW
047100         END-IF
047200     END-IF.
047300*
047400     IF GROUP-MATCHES AND PARM-GROUP-FILTER-ON
047500         PERFORM 1320-CHECK-GROUP-LIST
047600     END-IF.
047700*
047800 1320-CHECK-GROUP-LIST.
047900*
048000     MOVE 'N' TO WS-GROUP-MATCH-SW.
048100     MOVE 1 TO WS-GRP-SUB.
048200     PERFORM 1330-TEST-ONE-GROUP
048300         VARYING WS-GRP-SUB FROM 1 BY 1
048400         UNTIL WS-GRP-SUB > PARM-GROUP-COUNT.
048500*
048600 1330-TEST-ONE-GROUP.
048700*
048800     IF PARM-GROUP (WS-GRP-SUB) = WS-CURRENT-GROUP
048900         MOVE 'Y' TO WS-GROUP-MATCH-SW
049000     END-IF.
049100*
049200 1400-CATEGORIZE-COMMENT.
049300*
049400     MOVE DEAL-COMMENT TO WS-COMMENT-UC.
049500     INSPECT WS-COMMENT-UC
049600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
049700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049800*
049900     PERFORM 1410-LEFT-TRIM-COMMENT.
050000*
050100     EVALUATE TRUE
050200         WHEN WS-COMMENT-TRIMMED = SPACES
050300             MOVE 'PROMOTION'  TO WS-DEAL-CATEGORY
050400         WHEN WS-COMMENT-TRIMMED (1:14) = 'CANCELLED WITH'
050500             MOVE 'WITHDRAWAL' TO WS-DEAL-CATEGORY
050600         WHEN WS-COMMENT-TRIMMED (1:13) = 'CANCELLED DEP'
050700             MOVE 'DEPOSIT'    TO WS-DEAL-CATEGORY
050800         WHEN WS-COMMENT-TRIMMED (1:2)  = 'DT'
050900             MOVE 'DEPOSIT'    TO WS-DEAL-CATEGORY
051000         WHEN WS-COMMENT-TRIMMED (1:2)  = 'WT'
051100             MOVE 'WITHDRAWAL' TO WS-DEAL-CATEGORY
051200         WHEN WS-COMMENT-TRIMMED (1:4)  = 'WITH'
051300             MOVE 'WITHDRAWAL' TO WS-DEAL-CATEGORY
051400         WHEN OTHER
051500             MOVE 'PROMOTION'  TO WS-DEAL-CATEGORY
051600     END-EVALUATE.
051700*
051800 1410-LEFT-TRIM-COMMENT.
051900*
052000     MOVE 1 TO WS-TRIM-POS.
052100     PERFORM 1420-TEST-TRIM-POS
052200         UNTIL WS-TRIM-POS > 40
052300         OR WS-COMMENT-UC (WS-TRIM-POS:1) NOT = SPACE.
052400*
052500     IF WS-TRIM-POS > 40
052600         MOVE SPACES TO WS-COMMENT-TRIMMED
052700     ELSE
052800         MOVE WS-COMMENT-UC (WS-TRIM-POS:) TO WS-COMMENT-TRIMMED
052900     END-IF.
053000*
053100 1420-TEST-TRIM-POS.
053200*
053300     ADD 1 TO WS-TRIM-POS.
053400*
053500 1500-WRITE-CAT-RECORD.
053600*
053700     MOVE DEAL-LOGIN      TO CAT-LOGIN.
053800     MOVE DEAL-ID         TO CAT-DEAL-ID.
053900     MOVE DEAL-DATE-NUM   TO CAT-DATE-NUM.
054000     MOVE WS-DEAL-CATEGORY TO CAT-CATEGORY.
054100     MOVE DEAL-PROFIT     TO CAT-PROFIT.
054200     MOVE DEAL-COMMENT    TO CAT-COMMENT.
054300     MOVE WS-CURRENT-AGENT TO CAT-AGENT.
054400     MOVE WS-CURRENT-ZIP   TO CAT-ZIP.
054500*
054600     WRITE CATEGORIZED-DEAL-RECORD.
054700     PERFORM 1510-WRITE-CAT-LIST-LINE.
054800*
054900 1510-WRITE-CAT-LIST-LINE.
055000*
055100     MOVE CAT-LOGIN       TO CLD-LOGIN.
055200     MOVE CAT-DATE-YYYY   TO CLD-YEAR.
055300     MOVE WS-MONTH-NAME (CAT-DATE-MM) TO CLD-MONTH-NAME.
055400     MOVE CAT-DEAL-ID     TO CLD-DEAL-ID.
055500     MOVE CAT-CATEGORY    TO CLD-CATEGORY.
055600     MOVE CAT-PROFIT      TO CLD-PROFIT.
055700     MOVE CAT-COMMENT     TO CLD-COMMENT.
055800     MOVE CAT-DATE-NUM    TO CLD-DATE.
055900     MOVE CAT-AGENT       TO CLD-AGENT.
056000     MOVE CAT-ZIP         TO CLD-ZIP.
056100*
056200     WRITE CAT-LIST-LINE FROM CAT-LIST-DETAIL-LINE
056300         AFTER ADVANCING 1 LINE.
056400*
056500 1600-ACCUM-CAT-STATS.
056600*
056700     EVALUATE WS-DEAL-CATEGORY
056800         WHEN 'DEPOSIT'
056900             MOVE 1 TO WS-CAT-SUB
057000         WHEN 'WITHDRAWAL'
057100             MOVE 2 TO WS-CAT-SUB
057200         WHEN OTHER
057300             MOVE 3 TO WS-CAT-SUB
057400     END-EVALUATE.
057500*
057600     ADD 1 TO CS-COUNT (WS-CAT-SUB).
057700     ADD DEAL-PROFIT TO CS-TOTAL (WS-CAT-SUB).
057800*
057900     IF CS-FIRST-VALUE (WS-CAT-SUB)
058000         MOVE DEAL-PROFIT TO CS-MIN (WS-CAT-SUB)
058100         MOVE DEAL-PROFIT TO CS-MAX (WS-CAT-SUB)
058200         MOVE 'N' TO CS-FIRST-SW (WS-CAT-SUB)
058300     ELSE
058400         IF DEAL-PROFIT < CS-MIN (WS-CAT-SUB)
058500             MOVE DEAL-PROFIT TO CS-MIN (WS-CAT-SUB)
058600         END-IF
058700         IF DEAL-PROFIT > CS-MAX (WS-CAT-SUB)
058800             MOVE DEAL-PROFIT TO CS-MAX (WS-CAT-SUB)
058900         END-IF
059000     END-IF.
059100*
059200 5000-WRITE-CAT-SUMMARY.
059300*
059400     MOVE 1 TO WS-CAT-SUB.
059500     PERFORM 5100-WRITE-ONE-CAT-LINE
059600         VARYING WS-CAT-SUB FROM 1 BY 1
059700         UNTIL WS-CAT-SUB > 3.
059800*
059900 5100-WRITE-ONE-CAT-LINE.
060000*
060100     MOVE CS-CATEGORY-NAME (WS-CAT-SUB) TO CSD-CATEGORY.
060200     MOVE CS-COUNT (WS-CAT-SUB)         TO CSD-COUNT.
060300     MOVE CS-TOTAL (WS-CAT-SUB)         TO CSD-TOTAL.
060400     MOVE CS-MIN (WS-CAT-SUB)           TO CSD-MIN.
060500     MOVE CS-MAX (WS-CAT-SUB)           TO CSD-MAX.
060600*
060700     IF CS-COUNT (WS-CAT-SUB) = ZERO
060800         MOVE ZERO TO CS-AVERAGE (WS-CAT-SUB)
060900     ELSE
061000         COMPUTE CS-AVERAGE (WS-CAT-SUB) ROUNDED =
061100             CS-TOTAL (WS-CAT-SUB) / CS-COUNT (WS-CAT-SUB)
061200     END-IF.
061300*
061400     MOVE CS-AVERAGE (WS-CAT-SUB) TO CSD-AVERAGE.
061500*
061600     WRITE CAT-SUMM-LINE FROM CAT-SUMM-DETAIL-LINE
061700         AFTER ADVANCING 1 LINE.
061800*
061900 9000-CLOSE-FILES.
062000*
062100     CLOSE PARM-FILE.
062200     CLOSE DEALS-FILE.
062300     CLOSE USER-FILE.
062400     CLOSE CAT-FILE.
062500     CLOSE CAT-SUMM-FILE.
062600     CLOSE CAT-LIST-FILE.
