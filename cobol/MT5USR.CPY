000100******************************************************************
000200*                                                                *
000300*   MT5USR   -  USER (ACCOUNT) MASTER RECORD                     *
000400*                                                                *
000500*   USR-LOGIN IS THE MASTER KEY.  THE FILE ARRIVES SORTED BY     *
000600*   LOGIN.  THE CALLER LOADS IT ONCE INTO THE LOOKUP TABLE IN    *
000700*   MT5UTAB AND SEARCHES THAT WITH SEARCH ALL (BINARY SEARCH)    *
000800*   EVERY TIME A DEAL OR DAILY RECORD NEEDS THE ACCOUNT'S        *
000900*   GROUP, AGENT OR ZIP.  THIS BOOK ONLY GOES INTO AN FD.        *
001000*                                                                *
001100******************************************************************
001200*  05-18-20  SRP   TKT 4401  ORIGINAL LAYOUT                     *
001300*  11-02-98  DLM   TKT 4512  Y2K - DATE FIELDS REVIEWED, NONE    *
001400*                            STORED ON THIS RECORD, NO CHANGE    *
001500*  08-30-22  SRP   TKT 4963  ADDED USR-LOGIN-X REDEFINES AND     *
001600*                            RAISED TABLE CEILING TO 20000       *
001700*  14-02-13  WAF   TKT 4962  MOVED THE LOOKUP TABLE OUT TO       *
001800*                            MT5UTAB SO THIS COPYBOOK CAN GO      *
001900*                            STRAIGHT INTO AN FD AGAIN.          *
002000******************************************************************
002100 01  USER-RECORD.
002200     05  USR-LOGIN                   PIC 9(10).
002300     05  USR-LOGIN-X REDEFINES USR-LOGIN
002400                                     PIC X(10).
002500     05  USR-GROUP                   PIC X(20).
002600     05  USR-AGENT                   PIC X(15).
002700     05  USR-ZIP                     PIC X(10).
002800     05  FILLER                      PIC X(05).
