000100******************************************************************
000200*                                                                *
000300*   MT5CAT   -  CATEGORIZED DEAL DETAIL RECORD                   *
000400*                                                                *
000500*   ONE OCCURRENCE PER ACCEPTED DEAL, WRITTEN BY THE DEAL        *
000600*   CATEGORIZER.  CAT-CATEGORY HOLDS ONE OF DEPOSIT, WITHDRAWAL, *
000700*   PROMOTION OR CREDIT.  CAT-AGENT AND CAT-ZIP ARE CARRIED OVER *
000800*   FROM THE USER MASTER FOR THE LISTING AND ARE SPACES WHEN THE *
000900*   LOGIN IS NOT ON THE MASTER.                                  *
001000*                                                                *
001100******************************************************************
001200*  05-25-20  SRP   TKT 4402  ORIGINAL LAYOUT                     *
001300*  08-30-22  SRP   TKT 4963  ADDED CAT-DATE-NUM / CAT-LOGIN-X    *
001400*                            REDEFINES                           *
001500******************************************************************
001600 01  CATEGORIZED-DEAL-RECORD.
001700     05  CAT-LOGIN                   PIC 9(10).
001800     05  CAT-LOGIN-X REDEFINES CAT-LOGIN
001900                                     PIC X(10).
002000     05  CAT-DEAL-ID                  PIC 9(10).
002100     05  CAT-DATE.
002200         10  CAT-DATE-YYYY            PIC 9(04).
002300         10  CAT-DATE-MM              PIC 9(02).
002400         10  CAT-DATE-DD              PIC 9(02).
002500     05  CAT-DATE-NUM REDEFINES CAT-DATE
002600                                     PIC 9(08).
002700     05  CAT-CATEGORY                 PIC X(10).
002800     05  CAT-PROFIT                   PIC S9(13)V99.
002900     05  CAT-COMMENT                  PIC X(40).
003000     05  CAT-AGENT                    PIC X(15).
003100     05  CAT-ZIP                      PIC X(10).
003200     05  FILLER                       PIC X(02).
